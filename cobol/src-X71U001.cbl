000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     X71U001.
000300 AUTHOR.         R. FALCHI.
000400 INSTALLATION.   REPARTO QUALITA - CENTRO CONTATTI.
000500 DATE-WRITTEN.   1985-03-18.
000600 DATE-COMPILED.
000700 SECURITY.       USO INTERNO REPARTO QUALITA.
000800*----------------------------------------------------------------
000900* X71U001
001000* **++ routine per l'individuazione delle parole indefinite: il
001100* **++ flusso di token che non appartiene a nessuna delle tre
001200* **++ categorie del lessico (R5a), ordinato e deduplicato
001300* **++ (R5b).
001400*----------------------------------------------------------------
001500* REGISTRO DELLE MODIFICHE
001600*----------------------------------------------------------------
001700* 1985-03-18 RFA  TICKET CC-0132 - prima versione.
001800* 1999-04-30 RFA  TICKET CC-0139 - ordinamento della tabella
001900*                 delle parole indefinite tramite SORT interno,
002000*                 la tecnica standard di reparto per le tabelle
002100*                 da ordinare in memoria.
002200* 2005-09-12 MLT  TICKET CC-0605 - compattazione per eliminare i
002300*                 doppioni dopo l'ordinamento (R5b).
002400* 2023-09-18 RFA  TICKET CC-1330 - 0200-SCAN-ONE-LINE esce con
002500*                 GO TO verso 0200-SCAN-ONE-LINE-EXIT quando il
002600*                 CALL a X71N001 va in errore, senza piu'
002700*                 proseguire con token inattendibili; la PERFORM
002800*                 che lo richiama e' ora un range PERFORM...THRU.
002900*----------------------------------------------------------------
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER.    IBM-370.
003300 OBJECT-COMPUTER.    IBM-370.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM.
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800**
003900 DATA DIVISION.
004000 FILE SECTION.
004100**
004200 WORKING-STORAGE SECTION.
004300 01  WK-LITERALS.
004400     03  PGM-NORMALIZER              PIC X(08) VALUE 'X71N001'.
004500     03  FILLER                      PIC X(08).
004600*
004700 01  WK-LITERALS-VIEW REDEFINES WK-LITERALS.
004800     03  PGM-NORMALIZER-X            PIC X(16).
004900*
005000 LOCAL-STORAGE SECTION.
005100 01  LS-UTILS.
005200     03  CLN-IDX                     PIC 9(9) COMP VALUE ZERO.
005300     03  TOK-IDX                     PIC 9(9) COMP VALUE ZERO.
005400     03  LEX-SCAN-IDX                PIC 9(9) COMP VALUE ZERO.
005500     03  DEDUP-READ-IDX              PIC 9(9) COMP VALUE ZERO.
005600     03  DEDUP-WRITE-IDX             PIC 9(9) COMP VALUE ZERO.
005700     03  WK-UNDEF-TOTAL-SAVE         PIC 9(9) COMP VALUE ZERO.
005800     03  WK-MATCHED-SW               PIC X(01) VALUE 'N'.
005900         88  WORD-MATCHED                VALUE 'Y'.
006000*
006100 01  LS-MATCH-VIEW REDEFINES LS-UTILS.
006200     03  LS-MATCH-CLN-IDX-X          PIC X(04).
006300     03  FILLER                      PIC X(33).
006400*
006500 COPY X71NSW.
006600 COPY X71NRM.
006700*
006800 01  LS-NORM-ALT-VIEW REDEFINES NORM-IN-AREA.
006900     03  LS-NORM-ALT-TEXT            PIC X(500).
007000     03  FILLER                      PIC X(2).
007100*
007200**
007300 LINKAGE SECTION.
007400 COPY X71CLN.
007500 COPY X71MLEX.
007600 COPY X71MUND.
007700 COPY X71MCR.
007800*
007900 PROCEDURE DIVISION USING CLEAN-LINES-AREA
008000                          LEXICON-AREA
008100                          UNDEF-AREA
008200                          MR.
008300*
008400 0100-MAIN-PARA.
008500     MOVE ZERO TO MR-RESULT
008600     MOVE ZERO TO UNDEF-TOTAL
008700
008800     MOVE 'TOKEN' TO NORM-MODE
008900
009000     MOVE 1 TO CLN-IDX
009100     PERFORM 0200-SCAN-ONE-LINE THRU 0200-SCAN-ONE-LINE-EXIT
009200         UNTIL CLN-IDX > CLN-TOTAL
009300
009400     IF UNDEF-TOTAL > 1
009500         SORT UNDEF-TB ASCENDING KEY UNDEF-WORD
009600     END-IF
009700
009800     PERFORM 0500-DEDUP-UNDEF-TB
009900
010000     GOBACK.
010100*
010200 0200-SCAN-ONE-LINE.
010300     MOVE SPACE TO NORM-IN-TEXT
010400     MOVE CLN-LINE(CLN-IDX) TO NORM-IN-TEXT
010500
010600     CALL PGM-NORMALIZER USING NORM-MODE-AREA
010700                               NORM-IN-AREA
010800                               NORM-OUT-AREA
010900         ON EXCEPTION
011000             PERFORM 0900-RAISE-CALL-ERROR
011100     END-CALL
011200
011300* se il CALL e' andato in errore si salta via GO TO la scansione
011400* dei token di questa riga, inattendibile.
011500     IF MR-RESULT NOT = ZERO
011600         ADD 1 TO CLN-IDX
011700         GO TO 0200-SCAN-ONE-LINE-EXIT
011800     END-IF
011900
012000     MOVE 1 TO TOK-IDX
012100     PERFORM 0300-CHECK-ONE-TOKEN
012200         UNTIL TOK-IDX > NORM-TOK-TOTAL
012300
012400     ADD 1 TO CLN-IDX.
012500*
012600 0200-SCAN-ONE-LINE-EXIT.
012700     EXIT.
012800*
012900 0300-CHECK-ONE-TOKEN.
013000     MOVE 'N' TO WK-MATCHED-SW
013100     MOVE 1 TO LEX-SCAN-IDX
013200
013300     PERFORM 0400-SCAN-LEXICON
013400         UNTIL LEX-SCAN-IDX > LEX-TOTAL OR WORD-MATCHED
013500
013600     IF NOT WORD-MATCHED
013700         IF UNDEF-TOTAL < 2000
013800             ADD 1 TO UNDEF-TOTAL
013900             MOVE NORM-TOK-WORD(TOK-IDX) TO
014000                                 UNDEF-WORD(UNDEF-TOTAL)
014100         END-IF
014200     END-IF
014300
014400     ADD 1 TO TOK-IDX.
014500*
014600 0400-SCAN-LEXICON.
014700     IF NORM-TOK-WORD(TOK-IDX) = LEX-WORD(LEX-SCAN-IDX)
014800         MOVE 'Y' TO WK-MATCHED-SW
014900     ELSE
015000         ADD 1 TO LEX-SCAN-IDX
015100     END-IF.
015200*
015300 0500-DEDUP-UNDEF-TB.
015400* R5b: dopo il SORT, le voci uguali sono adiacenti - si
015500* compattano con un semplice salto di livello (control-break).
015600     IF UNDEF-TOTAL = ZERO
015700         CONTINUE
015800     ELSE
015900         MOVE UNDEF-TOTAL TO WK-UNDEF-TOTAL-SAVE
016000         MOVE 1 TO DEDUP-WRITE-IDX
016100         MOVE 2 TO DEDUP-READ-IDX
016200
016300         PERFORM 0510-DEDUP-ONE-ENTRY
016400             UNTIL DEDUP-READ-IDX > WK-UNDEF-TOTAL-SAVE
016500
016600         MOVE DEDUP-WRITE-IDX TO UNDEF-TOTAL
016700     END-IF.
016800*
016900 0510-DEDUP-ONE-ENTRY.
017000     IF UNDEF-WORD(DEDUP-READ-IDX) NOT = UNDEF-WORD(DEDUP-WRITE-IDX)
017100         ADD 1 TO DEDUP-WRITE-IDX
017200         MOVE UNDEF-WORD(DEDUP-READ-IDX) TO
017300                                 UNDEF-WORD(DEDUP-WRITE-IDX)
017400     END-IF
017500     ADD 1 TO DEDUP-READ-IDX.
017600*
017700 0900-RAISE-CALL-ERROR.
017800     MOVE 30 TO MR-RESULT
017900     MOVE 'CALL for program X71N001 raised an exception'
018000                                  TO MR-DESCRIPTION
018100     MOVE 'X71U001 0200-SCAN-ONE-LINE' TO MR-POSITION.
