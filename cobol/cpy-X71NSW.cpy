000100*----------------------------------------------------------------
000200* X71NSW
000300* **++ Area selezione comportamento del normalizzatore/
000400* **++ tokenizzatore X71N001 (sola pulizia accenti o
000500* **++ tokenizzazione in parole).
000600*----------------------------------------------------------------
000700* 1999-03-02 RFA  TICKET CC-0121 - creazione area.
000800*----------------------------------------------------------------
000900 01  NORM-MODE-AREA.
001000     03  NORM-MODE                   PIC X(08) VALUE SPACE.
001100         88  NORM-MODE-STRIP              VALUE 'STRIP'.
001200         88  NORM-MODE-TOKEN              VALUE 'TOKEN'.
001300     03  FILLER                      PIC X(04).
