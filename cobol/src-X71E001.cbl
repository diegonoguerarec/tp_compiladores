000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     X71E001.
000300 AUTHOR.         R. FALCHI.
000400 INSTALLATION.   REPARTO QUALITA - CENTRO CONTATTI.
000500 DATE-WRITTEN.   1981-02-22.
000600 DATE-COMPILED.
000700 SECURITY.       USO INTERNO REPARTO QUALITA.
000800*----------------------------------------------------------------
000900* X71E001
001000* **++ programma per effettuare l'estrazione delle battute
001100* **++ dell'operatore da una trascrizione a due interlocutori.
001200*
001300* Legge la trascrizione grezza riga per riga, scarta le righe
001400* di attribuzione del trascrittore automatico, conta le
001500* intestazioni di turno (Speaker n  h:mm) e mantiene solo i
001600* blocchi di ordine dispari (1, 3, 5, ...) che per convenzione
001700* del centro sono sempre le battute dell'operatore.
001800*----------------------------------------------------------------
001900* REGISTRO DELLE MODIFICHE
002000*----------------------------------------------------------------
002100* 1981-02-22 RFA  TICKET CC-0101 - prima versione.
002200* 1999-04-14 RFA  TICKET CC-0130 - righe vuote nel blocco non
002300*                 contribuiscono al buffer (R1c).
002400* 1999-11-22 RFA  TICKET CC-0098 - Y2K: nessun campo data a due
002500*                 cifre in questo programma, nessuna modifica
002600*                 necessaria.
002700* 2000-09-05 MLT  TICKET CC-0201 - attribuzione otter.ai
002800*                 confrontata senza distinzione maiuscole (R1b).
002900* 2003-01-30 GBS  TICKET CC-0330 - buffer vuoto dopo lo scarto
003000*                 spazi non viene scritto (fine blocco).
003100* 2007-08-21 PNT  TICKET CC-0777 - CLEAN-LINE estesa a 500 byte
003200*                 per battute molto lunghe.
003300* 2011-03-17 DVC  TICKET CC-0901 - commento di chiarimento sulla
003400*                 parita' globale dei blocchi (R1a).
003500* 2023-06-21 RFA  TICKET CC-1318 - l'apertura dei due file e'
003600*                 diventata il range 0110-OPEN-FILES THRU
003700*                 0120-CHECK-OPEN-STATUS-EXIT: un FILE STATUS non
003800*                 a '00' esce con GO TO senza tentare la prima
003900*                 lettura su file non apribile.
004000*----------------------------------------------------------------
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER.    IBM-370.
004400 OBJECT-COMPUTER.    IBM-370.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM
004700     CLASS DIGIT-VALID   IS '0' THRU '9'.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT RAW-TRANSCRIPT-FILE
005100                             ASSIGN TO RAWTRAN
005200                             ORGANIZATION IS LINE SEQUENTIAL
005300                             FILE STATUS IS FS-RAW.
005400     SELECT CLEAN-TRANSCRIPT-FILE
005500                             ASSIGN TO CLNTRAN
005600                             ORGANIZATION IS LINE SEQUENTIAL
005700                             FILE STATUS IS FS-CLEAN.
005800*
005900 DATA DIVISION.
006000 FILE SECTION.
006100 FD  RAW-TRANSCRIPT-FILE.
006200 01  RAW-TRANSCRIPT-REC              PIC X(200).
006300*
006400 FD  CLEAN-TRANSCRIPT-FILE.
006500 01  CLEAN-TRANSCRIPT-REC            PIC X(500).
006600*
006700 WORKING-STORAGE SECTION.
006800 01  WK-LITERALS.
006900     03  WK-ATTRIB-PREFIX            PIC X(15)
007000                     VALUE 'TRANSCRIBED BY'.
007100     03  WK-SPEAKER-WORD              PIC X(07) VALUE 'SPEAKER'.
007200     03  WK-LOWER-ALPHABET           PIC X(26)
007300                     VALUE 'abcdefghijklmnopqrstuvwxyz'.
007400     03  WK-UPPER-ALPHABET           PIC X(26)
007500                     VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
007600     03  FILLER                      PIC X(04).
007700*
007800 01  FILE-STATUS-AREA.
007900     03  FS-RAW                      PIC X(02) VALUE '00'.
008000         88  FS-RAW-OK                    VALUE '00'.
008100     03  FS-CLEAN                    PIC X(02) VALUE '00'.
008200         88  FS-CLEAN-OK                  VALUE '00'.
008300     03  FILLER                      PIC X(04).
008400*
008500 01  EOF-SWITCH                      PIC X(01) VALUE 'N'.
008600     88  END-OF-RAW-FILE                  VALUE 'Y'.
008700*
008800 01  WK-COUNTERS.
008900     03  WK-BLOCK-COUNTER            PIC 9(5) COMP VALUE ZERO.
009000     03  WK-DIV-RESULT                PIC 9(5) COMP VALUE ZERO.
009100     03  WK-DIV-REM                   PIC 9(1) COMP VALUE ZERO.
009200     03  WK-LINE-LEN                 PIC 9(3) COMP VALUE ZERO.
009300     03  WK-TRAIL-SPACES             PIC 9(3) COMP VALUE ZERO.
009400     03  WK-IDX                     PIC 9(3) COMP VALUE ZERO.
009500*
009600 01  WK-LINE-UPPER                   PIC X(200).
009700 01  WK-LINE-UPPER-N REDEFINES WK-LINE-UPPER.
009800     03  WK-LINE-UPPER-15            PIC X(15).
009900     03  FILLER                      PIC X(185).
010000*
010100 01  WK-BLOCK-COUNTER-VIEW REDEFINES WK-COUNTERS.
010200     03  WK-BLOCK-COUNTER-X          PIC X(05).
010300     03  FILLER                      PIC X(07).
010400*
010500 01  WK-BLOCK-INCLUDED-SW            PIC X(01) VALUE 'N'.
010600     88  BLOCK-IS-INCLUDED               VALUE 'Y'.
010700*
010800 01  WK-IN-BLOCK-SW                  PIC X(01) VALUE 'N'.
010900     88  CURRENTLY-IN-BLOCK               VALUE 'Y'.
011000*
011100 01  WK-IS-HEADER-SW                 PIC X(01) VALUE 'N'.
011200     88  LINE-IS-HEADER                   VALUE 'Y'.
011300*
011400 01  WK-BUFFER-AREA.
011500     03  WK-BUFFER                   PIC X(500) VALUE SPACE.
011600     03  WK-BUFFER-LEN               PIC 9(3) COMP VALUE ZERO.
011700     03  FILLER                      PIC X(06).
011800*
011900 01  WK-BUFFER-ALT-VIEW REDEFINES WK-BUFFER-AREA.
012000     03  WK-BUFFER-X                 PIC X(500).
012100     03  FILLER                      PIC X(09).
012200*
012300* --- riconoscimento intestazione "Speaker n  h:mm" ---
012400 01  HEADER-SCAN-AREA.
012500     03  HS-POS                      PIC 9(3) COMP VALUE ZERO.
012600     03  HS-SAW-DIGIT-SW              PIC X(01) VALUE 'N'.
012700         88  HS-SAW-A-DIGIT               VALUE 'Y'.
012800     03  HS-SAW-COLON-SW              PIC X(01) VALUE 'N'.
012900         88  HS-SAW-A-COLON               VALUE 'Y'.
013000     03  FILLER                      PIC X(04).
013100*
013200 PROCEDURE DIVISION.
013300*
013400 0100-MAIN-PARA.
013500     PERFORM 0110-OPEN-FILES THRU 0120-CHECK-OPEN-STATUS-EXIT
013600
013700     IF NOT FS-RAW-OK OR NOT FS-CLEAN-OK
013800         GOBACK
013900     END-IF
014000
014100     PERFORM 0200-READ-RAW
014200
014300     PERFORM 0300-PROCESS-LINE
014400         UNTIL END-OF-RAW-FILE
014500
014600     PERFORM 0500-WRITE-BUFFER
014700
014800     CLOSE RAW-TRANSCRIPT-FILE
014900     CLOSE CLEAN-TRANSCRIPT-FILE
015000
015100     GOBACK.
015200*
015300 0110-OPEN-FILES.
015400     OPEN INPUT  RAW-TRANSCRIPT-FILE
015500     OPEN OUTPUT CLEAN-TRANSCRIPT-FILE
015600
015700* un errore di OPEN salta via GO TO il resto del range senza
015800* tentare la prima lettura su un file che non e' aperto.
015900     IF NOT FS-RAW-OK OR NOT FS-CLEAN-OK
016000         GO TO 0120-CHECK-OPEN-STATUS-EXIT
016100     END-IF.
016200*
016300 0120-CHECK-OPEN-STATUS-EXIT.
016400     EXIT.
016500*
016600 0200-READ-RAW.
016700     READ RAW-TRANSCRIPT-FILE
016800         AT END
016900             SET END-OF-RAW-FILE TO TRUE
017000     END-READ.
017100*
017200 0300-PROCESS-LINE.
017300* R1b: le righe di attribuzione si scartano prima di contare
017400* la parita' dei blocchi, e non contano mai come intestazione
017500* o contenuto. Il confronto e' senza distinzione maiuscole.
017600     MOVE RAW-TRANSCRIPT-REC TO WK-LINE-UPPER
017700     INSPECT WK-LINE-UPPER-15
017800         CONVERTING WK-LOWER-ALPHABET TO WK-UPPER-ALPHABET
017900
018000     IF WK-LINE-UPPER-15 = WK-ATTRIB-PREFIX
018100         CONTINUE
018200     ELSE
018300         PERFORM 0350-CHECK-HEADER
018400         IF LINE-IS-HEADER
018500             PERFORM 0400-START-NEW-BLOCK
018600         ELSE
018700             PERFORM 0450-APPEND-TO-BUFFER
018800         END-IF
018900     END-IF
019000
019100     PERFORM 0200-READ-RAW.
019200*
019300 0350-CHECK-HEADER.
019400* R1a: la parita' e' globale sul file, indipendentemente dal
019500* numero di interlocutore indicato nell'intestazione stessa -
019600* e' il 1o, 3o, 5o... turno incontrato a marcare un blocco
019700* incluso, non il numero "1" o "3" stampato dal trascrittore.
019800     SET HS-SAW-A-DIGIT TO FALSE
019900     MOVE 'N' TO WK-IS-HEADER-SW
020000
020100     MOVE RAW-TRANSCRIPT-REC TO WK-LINE-UPPER
020200     INSPECT WK-LINE-UPPER
020300         CONVERTING WK-LOWER-ALPHABET TO WK-UPPER-ALPHABET
020400
020500     IF WK-LINE-UPPER(1:7) = WK-SPEAKER-WORD
020600         PERFORM 0360-SCAN-FOR-TIME
020700         IF HS-SAW-A-DIGIT AND HS-SAW-A-COLON
020800             MOVE 'Y' TO WK-IS-HEADER-SW
020900         END-IF
021000     END-IF.
021100*
021200 0360-SCAN-FOR-TIME.
021300     SET HS-SAW-A-DIGIT TO FALSE
021400     SET HS-SAW-A-COLON TO FALSE
021500     MOVE 8 TO HS-POS
021600
021700     PERFORM 0365-SCAN-ONE-CHAR
021800         UNTIL HS-POS > 200.
021900*
022000 0365-SCAN-ONE-CHAR.
022100     IF WK-LINE-UPPER(HS-POS:1) IS DIGIT-VALID
022200         SET HS-SAW-A-DIGIT TO TRUE
022300     END-IF
022400     IF WK-LINE-UPPER(HS-POS:1) = ':'
022500         SET HS-SAW-A-COLON TO TRUE
022600     END-IF
022700     ADD 1 TO HS-POS.
022800*
022900 0400-START-NEW-BLOCK.
023000     ADD 1 TO WK-BLOCK-COUNTER
023100
023200* un blocco e' "incluso" quando il suo numero d'ordine e'
023300* dispari: 1o, 3o, 5o intervento dopo il filtro attribuzioni.
023400     DIVIDE WK-BLOCK-COUNTER BY 2
023500         GIVING WK-DIV-RESULT REMAINDER WK-DIV-REM
023600
023700     IF WK-DIV-REM = 1
023800         MOVE 'Y' TO WK-BLOCK-INCLUDED-SW
023900     ELSE
024000         MOVE 'N' TO WK-BLOCK-INCLUDED-SW
024100     END-IF
024200
024300* la nuova intestazione chiude il blocco precedente
024400     PERFORM 0500-WRITE-BUFFER
024500
024600     IF BLOCK-IS-INCLUDED
024700         MOVE 'Y' TO WK-IN-BLOCK-SW
024800     ELSE
024900         MOVE 'N' TO WK-IN-BLOCK-SW
025000     END-IF.
025100*
025200 0450-APPEND-TO-BUFFER.
025300* R1c: le righe vuote all'interno di un blocco incluso non
025400* contribuiscono al buffer di uscita.
025500     IF CURRENTLY-IN-BLOCK
025600         MOVE 200 TO WK-LINE-LEN
025700         MOVE ZERO TO WK-TRAIL-SPACES
025800         INSPECT RAW-TRANSCRIPT-REC
025900             TALLYING WK-TRAIL-SPACES FOR TRAILING SPACES
026000         SUBTRACT WK-TRAIL-SPACES FROM WK-LINE-LEN
026100
026200         IF WK-LINE-LEN NOT = ZERO
026300             PERFORM 0460-APPEND-ONE-LINE
026400         END-IF
026500     END-IF.
026600*
026700 0460-APPEND-ONE-LINE.
026800     IF WK-BUFFER-LEN = ZERO
026900         MOVE RAW-TRANSCRIPT-REC(1:WK-LINE-LEN) TO
027000                     WK-BUFFER(1:WK-LINE-LEN)
027100         COMPUTE WK-BUFFER-LEN = WK-LINE-LEN + 1
027200         MOVE ' ' TO WK-BUFFER(WK-BUFFER-LEN:1)
027300     ELSE
027400         MOVE RAW-TRANSCRIPT-REC(1:WK-LINE-LEN) TO
027500                     WK-BUFFER(WK-BUFFER-LEN + 1:WK-LINE-LEN)
027600         COMPUTE WK-BUFFER-LEN = WK-BUFFER-LEN + WK-LINE-LEN + 1
027700         MOVE ' ' TO WK-BUFFER(WK-BUFFER-LEN:1)
027800     END-IF.
027900*
028000 0500-WRITE-BUFFER.
028100* si scrive il buffer corrente, depurato dello spazio separatore
028200* finale, solo se contiene qualcosa - i blocchi vuoti non
028300* producono un record in uscita.
028400     IF WK-BUFFER-LEN NOT = ZERO
028500         SUBTRACT 1 FROM WK-BUFFER-LEN
028600         IF WK-BUFFER-LEN NOT = ZERO
028700             MOVE SPACE TO CLEAN-TRANSCRIPT-REC
028800             MOVE WK-BUFFER(1:WK-BUFFER-LEN) TO
028900                         CLEAN-TRANSCRIPT-REC(1:WK-BUFFER-LEN)
029000             WRITE CLEAN-TRANSCRIPT-REC
029100         END-IF
029200     END-IF
029300
029400     MOVE SPACE TO WK-BUFFER
029500     MOVE ZERO  TO WK-BUFFER-LEN.
