000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     X71R001.
000300 AUTHOR.         R. FALCHI.
000400 INSTALLATION.   REPARTO QUALITA - CENTRO CONTATTI.
000500 DATE-WRITTEN.   1991-03-22.
000600 DATE-COMPILED.
000700 SECURITY.       USO INTERNO REPARTO QUALITA.
000800*----------------------------------------------------------------
000900* X71R001
001000* **++ programma principale del lotto di analisi qualita'
001100* **++ trascrizioni: carica il lessico e la trascrizione
001200* **++ depurata, richiama in sequenza le routine di analisi
001300* **++ (X71A001 sentimento, X71P001 protocollo, X71U001 parole
001400* **++ indefinite, X71S001 suggerimenti) e produce il tabulato
001500* **++ riassuntivo di fine elaborazione (U7).
001600*----------------------------------------------------------------
001700* REGISTRO DELLE MODIFICHE
001800*----------------------------------------------------------------
001900* 1991-03-22 RFA  TICKET CC-0133 - prima versione: carico lessico
002000*                 e trascrizione, richiamo l'analisi sentimento e
002100*                 stampo le prime righe del tabulato.
002200* 1999-05-10 RFA  TICKET CC-0141 - aggiunto il richiamo al
002300*                 validatore di protocollo (X71P001) e le righe
002400*                 "CUMPLIMIENTO DE FASES".
002500* 1999-06-30 RFA  TICKET CC-0150 - aggiunto il richiamo al cercatore
002600*                 di parole indefinite (X71U001) e la riga
002700*                 "PALABRAS INDEFINIDAS".
002800* 2006-05-20 PNT  TICKET CC-0695 - aggiunto il richiamo al motore
002900*                 di suggerimenti (X71S001) per ogni parola
003000*                 indefinita, con stampa delle candidate (R6/U7).
003100* 2008-02-11 GBS  TICKET CC-0820 - costruzione generica delle
003200*                 liste virgola-spazio tramite tabella di appoggio
003300*                 WORD-LIST-SCR, per evitare di duplicare la
003400*                 stessa logica per ognuna delle liste.
003500* 2013-09-04 DVC  TICKET CC-0972 - segno esplicito sul totale
003600*                 generale (R7a) e "Ninguna" per la lista di
003700*                 parole rude vuota (R7b).
003800* 2023-02-14 PNT  TICKET CC-1305 - la sequenza 0400/0410/0420 e'
003900*                 diventata un unico range PERFORM...THRU fino a
004000*                 0420-RUN-UNDEFINED-EXIT: in caso di CALL in
004100*                 errore l'uscita passa per GO TO diretto
004200*                 all'EXIT del range, senza piu' tre controlli
004300*                 separati via 0940-CHECK-CALL-RESULT.
004400*----------------------------------------------------------------
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER.    IBM-370.
004800 OBJECT-COMPUTER.    IBM-370.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT CLEAN-TRANSCRIPT-FILE
005400                             ASSIGN TO CLNTRAN
005500                             ORGANIZATION IS LINE SEQUENTIAL
005600                             FILE STATUS IS FS-CLEAN.
005700     SELECT LEXICON-FILE
005800                             ASSIGN TO LEXFILE
005900                             ORGANIZATION IS LINE SEQUENTIAL
006000                             FILE STATUS IS FS-LEX.
006100     SELECT REPORT-FILE
006200                             ASSIGN TO RPTFILE
006300                             ORGANIZATION IS LINE SEQUENTIAL
006400                             FILE STATUS IS FS-RPT.
006500*
006600 DATA DIVISION.
006700 FILE SECTION.
006800 FD  CLEAN-TRANSCRIPT-FILE.
006900 01  CLEAN-TRANSCRIPT-REC            PIC X(500).
007000*
007100 FD  LEXICON-FILE.
007200 01  LEXICON-REC.
007300     03  LEXREC-WORD                 PIC X(30).
007400     03  LEXREC-CAT                  PIC X(01).
007500     03  LEXREC-SIGN                 PIC X(01).
007600     03  LEXREC-WEIGHT-DIGIT         PIC 9(01).
007700     03  FILLER                      PIC X(03).
007800*
007900 FD  REPORT-FILE.
008000 01  REPORT-REC                      PIC X(132).
008100*
008200 WORKING-STORAGE SECTION.
008300 01  WK-LITERALS.
008400     03  PGM-ANALYZER                PIC X(08) VALUE 'X71A001'.
008500     03  PGM-PROTOCOL                PIC X(08) VALUE 'X71P001'.
008600     03  PGM-UNDEFFINDER             PIC X(08) VALUE 'X71U001'.
008700     03  PGM-SUGGEST                 PIC X(08) VALUE 'X71S001'.
008800*
008900 01  FILE-STATUS-AREA.
009000     03  FS-CLEAN                    PIC X(02) VALUE '00'.
009100         88  FS-CLEAN-OK                 VALUE '00'.
009200     03  FS-LEX                      PIC X(02) VALUE '00'.
009300         88  FS-LEX-OK                   VALUE '00'.
009400     03  FS-RPT                      PIC X(02) VALUE '00'.
009500         88  FS-RPT-OK                   VALUE '00'.
009600*
009700 01  FILE-STATUS-VIEW REDEFINES FILE-STATUS-AREA.
009800     03  FS-ALL-X                    PIC X(06).
009900*
010000 01  EOF-SWITCHES.
010100     03  EOF-CLEAN-SW                PIC X(01) VALUE 'N'.
010200         88  END-OF-CLEAN-FILE            VALUE 'Y'.
010300     03  EOF-LEX-SW                  PIC X(01) VALUE 'N'.
010400         88  END-OF-LEX-FILE              VALUE 'Y'.
010500     03  FILLER                      PIC X(06).
010600*
010700 01  WK-CALLED-PGM                   PIC X(08) VALUE SPACE.
010800*
010900 01  WK-EDIT-AREA.
011000     03  WK-EDIT-SOURCE              PIC 9(05) COMP VALUE ZERO.
011100     03  WK-EDIT-ZZZ                 PIC Z(04)9.
011200     03  WK-EDIT-TEXT                PIC X(05) VALUE SPACE.
011300     03  WK-EDIT-LEAD                PIC 9(02) COMP VALUE ZERO.
011400     03  WK-EDIT-LEN                 PIC 9(02) COMP VALUE ZERO.
011500*
011600 01  WK-EDIT-VIEW REDEFINES WK-EDIT-AREA.
011700     03  WK-EDIT-FIRST-BYTE          PIC X(01).
011800     03  FILLER                      PIC X(15).
011900*
012000 01  WK-REPORT-BUILD.
012100     03  WK-LABEL-TEXT               PIC X(08) VALUE SPACE.
012200     03  WK-LABEL-LEN                PIC 9(02) COMP VALUE ZERO.
012300     03  WK-SIGNED-TEXT              PIC X(06) VALUE SPACE.
012400     03  WK-SIGNED-LEN               PIC 9(02) COMP VALUE ZERO.
012500     03  WK-LINE-TEXT                PIC X(480) VALUE SPACE.
012600     03  WK-LINE-LEN                 PIC 9(03) COMP VALUE ZERO.
012700     03  FILLER                      PIC X(04).
012800*
012900 01  WK-LIST-BUILD-AREA.
013000     03  LB-WORD-IDX                 PIC 9(09) COMP VALUE ZERO.
013100     03  LB-WORD-LEN                 PIC 9(02) COMP VALUE ZERO.
013200     03  LB-EMPTY-TEXT               PIC X(07) VALUE '-'.
013300*
013400 01  WK-LIST-BUILD-VIEW REDEFINES WK-LIST-BUILD-AREA.
013500     03  LB-WORD-IDX-X               PIC X(04).
013600     03  FILLER                      PIC X(09).
013700*
013800 01  WK-UNDEF-SCAN-IDX               PIC 9(09) COMP VALUE ZERO.
013900 01  WK-SUG-NUM                      PIC 9(01) COMP VALUE ZERO.
014000 01  WK-SUG-NUM-DISP                 PIC 9(01) VALUE ZERO.
014100*
014200 01  SENT-RESULT-AREA.
014300     03  SENT-TOTAL                  PIC S9(5) COMP VALUE ZERO.
014400     03  SENT-POS-COUNT              PIC 9(5) COMP VALUE ZERO.
014500     03  SENT-NEG-COUNT              PIC 9(5) COMP VALUE ZERO.
014600     03  SENT-NEUT-COUNT             PIC 9(5) COMP VALUE ZERO.
014700     03  SENT-TOP-POS-WEIGHT         PIC S9(1) VALUE ZERO.
014800     03  SENT-TOP-NEG-WEIGHT         PIC S9(1) VALUE ZERO.
014900     03  FILLER                      PIC X(10).
015000*
015100 01  PROTO-RESULT-AREA.
015200     03  PROTO-GREETING-SW           PIC X(01) VALUE 'N'.
015300         88  PROTO-GREETING-OK           VALUE 'Y'.
015400     03  PROTO-ID-SW                 PIC X(01) VALUE 'N'.
015500         88  PROTO-ID-OK                  VALUE 'Y'.
015600     03  PROTO-FAREWELL-SW           PIC X(01) VALUE 'N'.
015700         88  PROTO-FAREWELL-OK           VALUE 'Y'.
015800     03  FILLER                      PIC X(06).
015900*
016000 COPY X71CLN.
016100 COPY X71MLEX.
016200 COPY X71MUND.
016300 COPY X71SUG.
016400 COPY X71MCR.
016500 COPY X71WLST REPLACING ==:X:== BY ==PS==.
016600 COPY X71WLST REPLACING ==:X:== BY ==NG==.
016700 COPY X71WLST REPLACING ==:X:== BY ==NT==.
016800 COPY X71WLST REPLACING ==:X:== BY ==TP==.
016900 COPY X71WLST REPLACING ==:X:== BY ==TN==.
017000 COPY X71WLST REPLACING ==:X:== BY ==RW==.
017100 COPY X71WLST REPLACING ==:X:== BY ==SCR==.
017200*
017300 PROCEDURE DIVISION.
017400*
017500 0100-MAIN-PARA.
017600     OPEN INPUT  CLEAN-TRANSCRIPT-FILE
017700     OPEN INPUT  LEXICON-FILE
017800     OPEN OUTPUT REPORT-FILE
017900
018000     PERFORM 0200-LOAD-LEXICON
018100     PERFORM 0300-LOAD-CLEAN-LINES
018200
018300     PERFORM 0400-RUN-SENTIMENT THRU 0420-RUN-UNDEFINED-EXIT
018400
018500     PERFORM 0700-BUILD-REPORT
018600
018700     CLOSE CLEAN-TRANSCRIPT-FILE
018800     CLOSE LEXICON-FILE
018900     CLOSE REPORT-FILE
019000
019100     GOBACK.
019200*
019300 0200-LOAD-LEXICON.
019400     MOVE ZERO TO LEX-TOTAL
019500     PERFORM 0210-READ-LEXICON
019600     PERFORM 0220-STORE-LEXICON-LINE
019700         UNTIL END-OF-LEX-FILE.
019800*
019900 0210-READ-LEXICON.
020000     READ LEXICON-FILE
020100         AT END
020200             SET END-OF-LEX-FILE TO TRUE
020300     END-READ.
020400*
020500 0220-STORE-LEXICON-LINE.
020600     IF LEX-TOTAL < 2000
020700         ADD 1 TO LEX-TOTAL
020800         MOVE LEXREC-WORD TO LEX-WORD(LEX-TOTAL)
020900         MOVE LEXREC-CAT TO LEX-CAT(LEX-TOTAL)
021000         IF LEXREC-SIGN = '-'
021100             COMPUTE LEX-WEIGHT(LEX-TOTAL) =
021200                     0 - LEXREC-WEIGHT-DIGIT
021300         ELSE
021400             MOVE LEXREC-WEIGHT-DIGIT TO LEX-WEIGHT(LEX-TOTAL)
021500         END-IF
021600     END-IF
021700
021800     PERFORM 0210-READ-LEXICON.
021900*
022000 0300-LOAD-CLEAN-LINES.
022100     MOVE ZERO TO CLN-TOTAL
022200     PERFORM 0310-READ-CLEAN
022300     PERFORM 0320-STORE-CLEAN-LINE
022400         UNTIL END-OF-CLEAN-FILE.
022500*
022600 0310-READ-CLEAN.
022700     READ CLEAN-TRANSCRIPT-FILE
022800         AT END
022900             SET END-OF-CLEAN-FILE TO TRUE
023000     END-READ.
023100*
023200 0320-STORE-CLEAN-LINE.
023300     IF CLN-TOTAL < 2000
023400         ADD 1 TO CLN-TOTAL
023500         MOVE CLEAN-TRANSCRIPT-REC TO CLN-LINE(CLN-TOTAL)
023600     END-IF
023700
023800     PERFORM 0310-READ-CLEAN.
023900*
024000 0400-RUN-SENTIMENT.
024100     MOVE 'X71A001' TO WK-CALLED-PGM
024200     CALL PGM-ANALYZER USING CLEAN-LINES-AREA
024300                              LEXICON-AREA
024400                              SENT-RESULT-AREA
024500                              WORD-LIST-PS
024600                              WORD-LIST-NG
024700                              WORD-LIST-NT
024800                              WORD-LIST-TP
024900                              WORD-LIST-TN
025000                              MR
025100         ON EXCEPTION
025200             PERFORM 0900-RAISE-CALL-ERROR
025300     END-CALL
025400
025500* R8: dal 2023 l'uscita dalla sequenza di analisi su CALL in
025600* errore passa per GO TO, senza ripassare dal fondo del range.
025700     IF MR-RESULT NOT = ZERO
025800         GO TO 0420-RUN-UNDEFINED-EXIT
025900     END-IF.
026000*
026100 0410-RUN-PROTOCOL.
026200     MOVE 'X71P001' TO WK-CALLED-PGM
026300     CALL PGM-PROTOCOL USING CLEAN-LINES-AREA
026400                              PROTO-RESULT-AREA
026500                              WORD-LIST-RW
026600                              MR
026700         ON EXCEPTION
026800             PERFORM 0900-RAISE-CALL-ERROR
026900     END-CALL
027000
027100     IF MR-RESULT NOT = ZERO
027200         GO TO 0420-RUN-UNDEFINED-EXIT
027300     END-IF.
027400*
027500 0420-RUN-UNDEFINED.
027600     MOVE 'X71U001' TO WK-CALLED-PGM
027700     CALL PGM-UNDEFFINDER USING CLEAN-LINES-AREA
027800                                LEXICON-AREA
027900                                UNDEF-AREA
028000                                MR
028100         ON EXCEPTION
028200             PERFORM 0900-RAISE-CALL-ERROR
028300     END-CALL.
028400*
028500 0420-RUN-UNDEFINED-EXIT.
028600     IF MR-RESULT NOT = ZERO
028700         GOBACK
028800     END-IF.
028900*
029000 0430-RUN-SUGGEST.
029100     MOVE 'X71S001' TO WK-CALLED-PGM
029200     MOVE SPACE TO SUG-IN-WORD
029300     MOVE UNDEF-WORD(WK-UNDEF-SCAN-IDX) TO SUG-IN-WORD
029400
029500     CALL PGM-SUGGEST USING SUG-IN-AREA
029600                             SUG-OUT-AREA
029700                             LEXICON-AREA
029800                             MR
029900         ON EXCEPTION
030000             PERFORM 0900-RAISE-CALL-ERROR
030100     END-CALL
030200
030300     PERFORM 0940-CHECK-CALL-RESULT.
030400*
030500 0900-RAISE-CALL-ERROR.
030600     MOVE 30 TO MR-RESULT
030700     STRING 'CALL for program ' DELIMITED BY SIZE
030800            WK-CALLED-PGM        DELIMITED BY SIZE
030900            ' raised an exception' DELIMITED BY SIZE
031000       INTO MR-DESCRIPTION
031100     MOVE 'X71R001 main flow' TO MR-POSITION.
031200*
031300 0940-CHECK-CALL-RESULT.
031400     IF MR-RESULT NOT = ZERO
031500         GOBACK
031600     END-IF.
031700*
031800*----------------------------------------------------------------
031900* COSTRUZIONE DEL TABULATO RIASSUNTIVO (U7)
032000*----------------------------------------------------------------
032100 0700-BUILD-REPORT.
032200     PERFORM 0710-WRITE-SENTIMENT-LINE
032300     PERFORM 0720-WRITE-POSITIVE-LINES
032400     PERFORM 0730-WRITE-NEGATIVE-LINES
032500     PERFORM 0740-WRITE-NEUTRAL-LINE
032600     PERFORM 0955-WRITE-BLANK-LINE
032700     PERFORM 0760-WRITE-PHASES-HEADER
032800     PERFORM 0770-WRITE-GREETING-LINE
032900     PERFORM 0780-WRITE-IDENTIFICATION-LINE
033000     PERFORM 0790-WRITE-RUDE-LINE
033100     PERFORM 0800-WRITE-FAREWELL-LINE
033200     PERFORM 0955-WRITE-BLANK-LINE
033300     PERFORM 0810-WRITE-UNDEFINED-LINE
033400     PERFORM 0820-WRITE-ALL-SUGGESTIONS.
033500*
033600 0710-WRITE-SENTIMENT-LINE.
033700* R3c/R7a: etichetta derivata dal totale, segno sempre esplicito.
033800     EVALUATE TRUE
033900         WHEN SENT-TOTAL > ZERO
034000             MOVE 'Positivo' TO WK-LABEL-TEXT
034100             MOVE 8 TO WK-LABEL-LEN
034200         WHEN SENT-TOTAL < ZERO
034300             MOVE 'Negativo' TO WK-LABEL-TEXT
034400             MOVE 8 TO WK-LABEL-LEN
034500         WHEN OTHER
034600             MOVE 'Neutral' TO WK-LABEL-TEXT
034700             MOVE 7 TO WK-LABEL-LEN
034800     END-EVALUATE
034900
035000     IF SENT-TOTAL < ZERO
035100         MOVE '-' TO WK-SIGNED-TEXT(1:1)
035200         COMPUTE WK-EDIT-SOURCE = 0 - SENT-TOTAL
035300     ELSE
035400         MOVE '+' TO WK-SIGNED-TEXT(1:1)
035500         MOVE SENT-TOTAL TO WK-EDIT-SOURCE
035600     END-IF
035700     PERFORM 0706-EDIT-UNSIGNED-NUMBER
035800     MOVE WK-EDIT-TEXT(1:WK-EDIT-LEN)
035900                         TO WK-SIGNED-TEXT(2:WK-EDIT-LEN)
036000     COMPUTE WK-SIGNED-LEN = WK-EDIT-LEN + 1
036100
036200     MOVE SPACE TO WK-LINE-TEXT
036300     STRING 'SENTIMIENTO GENERAL: ' DELIMITED BY SIZE
036400            WK-LABEL-TEXT(1:WK-LABEL-LEN) DELIMITED BY SIZE
036500            ' (' DELIMITED BY SIZE
036600            WK-SIGNED-TEXT(1:WK-SIGNED-LEN) DELIMITED BY SIZE
036700            ')' DELIMITED BY SIZE
036800       INTO WK-LINE-TEXT
036900     PERFORM 0960-CALC-LINE-LEN
037000     PERFORM 0950-WRITE-TEXT-LINE.
037100*
037200 0706-EDIT-UNSIGNED-NUMBER.
037300* conversione di un contatore/peso COMP nel suo testo senza
037400* segno, senza zeri di riempimento iniziali.
037500     MOVE WK-EDIT-SOURCE TO WK-EDIT-ZZZ
037600     MOVE WK-EDIT-ZZZ TO WK-EDIT-TEXT
037700     MOVE ZERO TO WK-EDIT-LEAD
037800     INSPECT WK-EDIT-TEXT TALLYING WK-EDIT-LEAD FOR LEADING SPACE
037900     COMPUTE WK-EDIT-LEN = 5 - WK-EDIT-LEAD
038000     IF WK-EDIT-LEAD NOT = ZERO
038100         MOVE WK-EDIT-TEXT(WK-EDIT-LEAD + 1:WK-EDIT-LEN)
038200                            TO WK-EDIT-TEXT(1:WK-EDIT-LEN)
038300     END-IF.
038400*
038500 0720-WRITE-POSITIVE-LINES.
038600     MOVE WL-PS-TOTAL TO WK-EDIT-SOURCE
038700     PERFORM 0706-EDIT-UNSIGNED-NUMBER
038800     MOVE SPACE TO WK-LINE-TEXT
038900     STRING 'PALABRAS POSITIVAS (' DELIMITED BY SIZE
039000            WK-EDIT-TEXT(1:WK-EDIT-LEN) DELIMITED BY SIZE
039100            '): ' DELIMITED BY SIZE
039200       INTO WK-LINE-TEXT
039300     MOVE ZERO TO LB-WORD-IDX
039400     MOVE WL-PS-TOTAL TO WL-SCR-TOTAL
039500     PERFORM 0630-COPY-PS-TO-SCR
039600         VARYING LB-WORD-IDX FROM 1 BY 1
039700         UNTIL LB-WORD-IDX > WL-PS-TOTAL
039800     MOVE '-' TO LB-EMPTY-TEXT
039900     PERFORM 0640-APPEND-LIST-TEXT
040000     PERFORM 0960-CALC-LINE-LEN
040100     PERFORM 0950-WRITE-TEXT-LINE
040200
040300     MOVE SENT-TOP-POS-WEIGHT TO WK-EDIT-SOURCE
040400     PERFORM 0706-EDIT-UNSIGNED-NUMBER
040500     MOVE SPACE TO WK-LINE-TEXT
040600     STRING 'PALABRAS MAS POSITIVAS (PESO +' DELIMITED BY SIZE
040700            WK-EDIT-TEXT(1:WK-EDIT-LEN) DELIMITED BY SIZE
040800            '): ' DELIMITED BY SIZE
040900       INTO WK-LINE-TEXT
041000     MOVE WL-TP-TOTAL TO WL-SCR-TOTAL
041100     PERFORM 0631-COPY-TP-TO-SCR
041200         VARYING LB-WORD-IDX FROM 1 BY 1
041300         UNTIL LB-WORD-IDX > WL-TP-TOTAL
041400     MOVE '-' TO LB-EMPTY-TEXT
041500     PERFORM 0640-APPEND-LIST-TEXT
041600     PERFORM 0960-CALC-LINE-LEN
041700     PERFORM 0950-WRITE-TEXT-LINE.
041800*
041900 0630-COPY-PS-TO-SCR.
042000     MOVE WL-PS-WORD(LB-WORD-IDX) TO WL-SCR-WORD(LB-WORD-IDX).
042100*
042200 0631-COPY-TP-TO-SCR.
042300     MOVE WL-TP-WORD(LB-WORD-IDX) TO WL-SCR-WORD(LB-WORD-IDX).
042400*
042500 0730-WRITE-NEGATIVE-LINES.
042600     MOVE WL-NG-TOTAL TO WK-EDIT-SOURCE
042700     PERFORM 0706-EDIT-UNSIGNED-NUMBER
042800     MOVE SPACE TO WK-LINE-TEXT
042900     STRING 'PALABRAS NEGATIVAS (' DELIMITED BY SIZE
043000            WK-EDIT-TEXT(1:WK-EDIT-LEN) DELIMITED BY SIZE
043100            '): ' DELIMITED BY SIZE
043200       INTO WK-LINE-TEXT
043300     MOVE WL-NG-TOTAL TO WL-SCR-TOTAL
043400     PERFORM 0632-COPY-NG-TO-SCR
043500         VARYING LB-WORD-IDX FROM 1 BY 1
043600         UNTIL LB-WORD-IDX > WL-NG-TOTAL
043700     MOVE '-' TO LB-EMPTY-TEXT
043800     PERFORM 0640-APPEND-LIST-TEXT
043900     PERFORM 0960-CALC-LINE-LEN
044000     PERFORM 0950-WRITE-TEXT-LINE
044100
044200     MOVE SPACE TO WK-LINE-TEXT
044300     IF SENT-TOP-NEG-WEIGHT < ZERO
044400         MOVE '-' TO WK-SIGNED-TEXT(1:1)
044500         COMPUTE WK-EDIT-SOURCE = 0 - SENT-TOP-NEG-WEIGHT
044600         PERFORM 0706-EDIT-UNSIGNED-NUMBER
044700         MOVE WK-EDIT-TEXT(1:WK-EDIT-LEN)
044800                            TO WK-SIGNED-TEXT(2:WK-EDIT-LEN)
044900         COMPUTE WK-SIGNED-LEN = WK-EDIT-LEN + 1
045000     ELSE
045100         MOVE '0' TO WK-SIGNED-TEXT(1:1)
045200         MOVE 1 TO WK-SIGNED-LEN
045300     END-IF
045400     STRING 'PALABRAS MAS NEGATIVAS (PESO ' DELIMITED BY SIZE
045500            WK-SIGNED-TEXT(1:WK-SIGNED-LEN) DELIMITED BY SIZE
045600            '): ' DELIMITED BY SIZE
045700       INTO WK-LINE-TEXT
045800     MOVE WL-TN-TOTAL TO WL-SCR-TOTAL
045900     PERFORM 0633-COPY-TN-TO-SCR
046000         VARYING LB-WORD-IDX FROM 1 BY 1
046100         UNTIL LB-WORD-IDX > WL-TN-TOTAL
046200     MOVE '-' TO LB-EMPTY-TEXT
046300     PERFORM 0640-APPEND-LIST-TEXT
046400     PERFORM 0960-CALC-LINE-LEN
046500     PERFORM 0950-WRITE-TEXT-LINE.
046600*
046700 0632-COPY-NG-TO-SCR.
046800     MOVE WL-NG-WORD(LB-WORD-IDX) TO WL-SCR-WORD(LB-WORD-IDX).
046900*
047000 0633-COPY-TN-TO-SCR.
047100     MOVE WL-TN-WORD(LB-WORD-IDX) TO WL-SCR-WORD(LB-WORD-IDX).
047200*
047300 0740-WRITE-NEUTRAL-LINE.
047400     MOVE WL-NT-TOTAL TO WK-EDIT-SOURCE
047500     PERFORM 0706-EDIT-UNSIGNED-NUMBER
047600     MOVE SPACE TO WK-LINE-TEXT
047700     STRING 'PALABRAS NEUTRAS (' DELIMITED BY SIZE
047800            WK-EDIT-TEXT(1:WK-EDIT-LEN) DELIMITED BY SIZE
047900            '): ' DELIMITED BY SIZE
048000       INTO WK-LINE-TEXT
048100     MOVE WL-NT-TOTAL TO WL-SCR-TOTAL
048200     PERFORM 0634-COPY-NT-TO-SCR
048300         VARYING LB-WORD-IDX FROM 1 BY 1
048400         UNTIL LB-WORD-IDX > WL-NT-TOTAL
048500     MOVE '-' TO LB-EMPTY-TEXT
048600     PERFORM 0640-APPEND-LIST-TEXT
048700     PERFORM 0960-CALC-LINE-LEN
048800     PERFORM 0950-WRITE-TEXT-LINE.
048900*
049000 0634-COPY-NT-TO-SCR.
049100     MOVE WL-NT-WORD(LB-WORD-IDX) TO WL-SCR-WORD(LB-WORD-IDX).
049200*
049300 0760-WRITE-PHASES-HEADER.
049400     MOVE '--- CUMPLIMIENTO DE FASES ---' TO WK-LINE-TEXT
049500     PERFORM 0960-CALC-LINE-LEN
049600     PERFORM 0950-WRITE-TEXT-LINE.
049700*
049800 0770-WRITE-GREETING-LINE.
049900     MOVE SPACE TO WK-LINE-TEXT
050000     IF PROTO-GREETING-OK
050100         STRING 'FASE DE SALUDO: OK' DELIMITED BY SIZE
050200           INTO WK-LINE-TEXT
050300     ELSE
050400         STRING 'FASE DE SALUDO: Faltante' DELIMITED BY SIZE
050500           INTO WK-LINE-TEXT
050600     END-IF
050700     PERFORM 0960-CALC-LINE-LEN
050800     PERFORM 0950-WRITE-TEXT-LINE.
050900*
051000 0780-WRITE-IDENTIFICATION-LINE.
051100     MOVE SPACE TO WK-LINE-TEXT
051200     IF PROTO-ID-OK
051300         STRING 'IDENTIFICACION: OK' DELIMITED BY SIZE
051400           INTO WK-LINE-TEXT
051500     ELSE
051600         STRING 'IDENTIFICACION: Faltante' DELIMITED BY SIZE
051700           INTO WK-LINE-TEXT
051800     END-IF
051900     PERFORM 0960-CALC-LINE-LEN
052000     PERFORM 0950-WRITE-TEXT-LINE.
052100*
052200 0790-WRITE-RUDE-LINE.
052300     MOVE SPACE TO WK-LINE-TEXT
052400     STRING 'USO DE PALABRAS RUDAS: ' DELIMITED BY SIZE
052500       INTO WK-LINE-TEXT
052600     MOVE WL-RW-TOTAL TO WL-SCR-TOTAL
052700     PERFORM 0635-COPY-RW-TO-SCR
052800         VARYING LB-WORD-IDX FROM 1 BY 1
052900         UNTIL LB-WORD-IDX > WL-RW-TOTAL
053000     MOVE 'Ninguna' TO LB-EMPTY-TEXT
053100     PERFORM 0640-APPEND-LIST-TEXT
053200     PERFORM 0960-CALC-LINE-LEN
053300     PERFORM 0950-WRITE-TEXT-LINE.
053400*
053500 0635-COPY-RW-TO-SCR.
053600     MOVE WL-RW-WORD(LB-WORD-IDX) TO WL-SCR-WORD(LB-WORD-IDX).
053700*
053800 0800-WRITE-FAREWELL-LINE.
053900     MOVE SPACE TO WK-LINE-TEXT
054000     IF PROTO-FAREWELL-OK
054100         STRING 'DESPEDIDA AMABLE: OK' DELIMITED BY SIZE
054200           INTO WK-LINE-TEXT
054300     ELSE
054400         STRING 'DESPEDIDA AMABLE: Faltante' DELIMITED BY SIZE
054500           INTO WK-LINE-TEXT
054600     END-IF
054700     PERFORM 0960-CALC-LINE-LEN
054800     PERFORM 0950-WRITE-TEXT-LINE.
054900*
055000 0810-WRITE-UNDEFINED-LINE.
055100     MOVE UNDEF-TOTAL TO WK-EDIT-SOURCE
055200     PERFORM 0706-EDIT-UNSIGNED-NUMBER
055300     MOVE SPACE TO WK-LINE-TEXT
055400     STRING 'PALABRAS INDEFINIDAS (' DELIMITED BY SIZE
055500            WK-EDIT-TEXT(1:WK-EDIT-LEN) DELIMITED BY SIZE
055600            '): ' DELIMITED BY SIZE
055700       INTO WK-LINE-TEXT
055800     MOVE '-' TO LB-EMPTY-TEXT
055900     PERFORM 0641-APPEND-UNDEF-LIST-TEXT
056000     PERFORM 0960-CALC-LINE-LEN
056100     PERFORM 0950-WRITE-TEXT-LINE.
056200*
056300*----------------------------------------------------------------
056400* R5a/R5b riportano fino a 2000 voci (cpy-X71MUND.cpy), un
056500* numero che supera il limite di 500 della tabella generica
056600* WORD-LIST-SCR (cpy-X71WLST.cpy) usata dalle altre sei liste
056700* piu' piccole: questa voce va quindi in lista direttamente da
056800* UNDEF-AREA, con una coppia di paragrafi gemella di 0640/0650
056900* ma senza quel limite.
057000*----------------------------------------------------------------
057100 0641-APPEND-UNDEF-LIST-TEXT.
057200     IF UNDEF-TOTAL = ZERO
057300         PERFORM 0960-CALC-LINE-LEN
057400         STRING WK-LINE-TEXT(1:WK-LINE-LEN) DELIMITED BY SIZE
057500                LB-EMPTY-TEXT DELIMITED BY SPACE
057600           INTO WK-LINE-TEXT
057700     ELSE
057800         MOVE 1 TO LB-WORD-IDX
057900         PERFORM 0651-APPEND-ONE-UNDEF-WORD
058000             UNTIL LB-WORD-IDX > UNDEF-TOTAL
058100     END-IF.
058200*
058300 0651-APPEND-ONE-UNDEF-WORD.
058400     MOVE ZERO TO LB-WORD-LEN
058500     INSPECT UNDEF-WORD(LB-WORD-IDX)
058600         TALLYING LB-WORD-LEN FOR TRAILING SPACES
058700     COMPUTE LB-WORD-LEN = 30 - LB-WORD-LEN
058800*
058900     PERFORM 0960-CALC-LINE-LEN
059000     IF LB-WORD-IDX = 1
059100         STRING WK-LINE-TEXT(1:WK-LINE-LEN) DELIMITED BY SIZE
059200                UNDEF-WORD(LB-WORD-IDX)(1:LB-WORD-LEN)
059300                                    DELIMITED BY SIZE
059400           INTO WK-LINE-TEXT
059500     ELSE
059600         STRING WK-LINE-TEXT(1:WK-LINE-LEN) DELIMITED BY SIZE
059700                ', ' DELIMITED BY SIZE
059800                UNDEF-WORD(LB-WORD-IDX)(1:LB-WORD-LEN)
059900                                    DELIMITED BY SIZE
060000           INTO WK-LINE-TEXT
060100     END-IF
060200*
060300     ADD 1 TO LB-WORD-IDX.
060400*
060500*----------------------------------------------------------------
060600* costruttore generico di lista virgola-spazio: il chiamante
060700* copia la lista sorgente in WORD-LIST-SCR e imposta il testo
060800* da usare quando la lista e' vuota (LB-EMPTY-TEXT) prima di
060900* richiamare questo paragrafo.
061000*----------------------------------------------------------------
061100 0640-APPEND-LIST-TEXT.
061200     IF WL-SCR-TOTAL = ZERO
061300         PERFORM 0960-CALC-LINE-LEN
061400         STRING WK-LINE-TEXT(1:WK-LINE-LEN) DELIMITED BY SIZE
061500                LB-EMPTY-TEXT DELIMITED BY SPACE
061600           INTO WK-LINE-TEXT
061700     ELSE
061800         MOVE 1 TO LB-WORD-IDX
061900         PERFORM 0650-APPEND-ONE-WORD
062000             UNTIL LB-WORD-IDX > WL-SCR-TOTAL
062100     END-IF.
062200*
062300 0650-APPEND-ONE-WORD.
062400     MOVE ZERO TO LB-WORD-LEN
062500     INSPECT WL-SCR-WORD(LB-WORD-IDX)
062600         TALLYING LB-WORD-LEN FOR TRAILING SPACES
062700     COMPUTE LB-WORD-LEN = 30 - LB-WORD-LEN
062800
062900     PERFORM 0960-CALC-LINE-LEN
063000     IF LB-WORD-IDX = 1
063100         STRING WK-LINE-TEXT(1:WK-LINE-LEN) DELIMITED BY SIZE
063200                WL-SCR-WORD(LB-WORD-IDX)(1:LB-WORD-LEN)
063300                                    DELIMITED BY SIZE
063400           INTO WK-LINE-TEXT
063500     ELSE
063600         STRING WK-LINE-TEXT(1:WK-LINE-LEN) DELIMITED BY SIZE
063700                ', ' DELIMITED BY SIZE
063800                WL-SCR-WORD(LB-WORD-IDX)(1:LB-WORD-LEN)
063900                                    DELIMITED BY SIZE
064000           INTO WK-LINE-TEXT
064100     END-IF
064200
064300     ADD 1 TO LB-WORD-IDX.
064400*
064500 0820-WRITE-ALL-SUGGESTIONS.
064600     MOVE 1 TO WK-UNDEF-SCAN-IDX
064700     PERFORM 0830-WRITE-ONE-WORD-SUGGESTIONS
064800         VARYING WK-UNDEF-SCAN-IDX FROM 1 BY 1
064900         UNTIL WK-UNDEF-SCAN-IDX > UNDEF-TOTAL.
065000*
065100 0830-WRITE-ONE-WORD-SUGGESTIONS.
065200     PERFORM 0430-RUN-SUGGEST
065300
065400     MOVE ZERO TO LB-WORD-LEN
065500     INSPECT UNDEF-WORD(WK-UNDEF-SCAN-IDX)
065600         TALLYING LB-WORD-LEN FOR TRAILING SPACES
065700     COMPUTE LB-WORD-LEN = 30 - LB-WORD-LEN
065800
065900     MOVE SPACE TO WK-LINE-TEXT
066000     STRING 'SUGERENCIAS PARA ''' DELIMITED BY SIZE
066100            UNDEF-WORD(WK-UNDEF-SCAN-IDX)(1:LB-WORD-LEN)
066200                                DELIMITED BY SIZE
066300            ''':'  DELIMITED BY SIZE
066400       INTO WK-LINE-TEXT
066500     PERFORM 0960-CALC-LINE-LEN
066600     PERFORM 0950-WRITE-TEXT-LINE
066700
066800     MOVE 1 TO WK-SUG-NUM
066900     PERFORM 0840-WRITE-ONE-SUGGESTION-LINE
067000         VARYING WK-SUG-NUM FROM 1 BY 1
067100         UNTIL WK-SUG-NUM > SUG-OUT-TOTAL.
067200*
067300 0840-WRITE-ONE-SUGGESTION-LINE.
067400     MOVE ZERO TO LB-WORD-LEN
067500     INSPECT SUG-OUT-CAND(WK-SUG-NUM)
067600         TALLYING LB-WORD-LEN FOR TRAILING SPACES
067700     COMPUTE LB-WORD-LEN = 30 - LB-WORD-LEN
067800
067900     MOVE SUG-OUT-LEV(WK-SUG-NUM) TO WK-EDIT-SOURCE
068000     PERFORM 0706-EDIT-UNSIGNED-NUMBER
068100     MOVE WK-SUG-NUM TO WK-SUG-NUM-DISP
068200
068300     MOVE SPACE TO WK-LINE-TEXT
068400     STRING '  ' DELIMITED BY SIZE
068500            WK-SUG-NUM-DISP DELIMITED BY SIZE
068600            '. ' DELIMITED BY SIZE
068700            SUG-OUT-CAND(WK-SUG-NUM)(1:LB-WORD-LEN)
068800                                DELIMITED BY SIZE
068900            ' (LEV=' DELIMITED BY SIZE
069000            WK-EDIT-TEXT(1:WK-EDIT-LEN) DELIMITED BY SIZE
069100       INTO WK-LINE-TEXT
069200     PERFORM 0960-CALC-LINE-LEN
069300
069400     IF SUG-OUT-HAM-FINITE(WK-SUG-NUM)
069500         MOVE SUG-OUT-HAM(WK-SUG-NUM) TO WK-EDIT-SOURCE
069600         PERFORM 0706-EDIT-UNSIGNED-NUMBER
069700         STRING WK-LINE-TEXT(1:WK-LINE-LEN) DELIMITED BY SIZE
069800                ', HAM=' DELIMITED BY SIZE
069900                WK-EDIT-TEXT(1:WK-EDIT-LEN) DELIMITED BY SIZE
070000                ')' DELIMITED BY SIZE
070100           INTO WK-LINE-TEXT
070200     ELSE
070300         STRING WK-LINE-TEXT(1:WK-LINE-LEN) DELIMITED BY SIZE
070400                ')' DELIMITED BY SIZE
070500           INTO WK-LINE-TEXT
070600     END-IF
070700
070800     PERFORM 0960-CALC-LINE-LEN
070900     PERFORM 0950-WRITE-TEXT-LINE.
071000*
071100 0955-WRITE-BLANK-LINE.
071200     MOVE SPACE TO WK-LINE-TEXT
071300     MOVE ZERO TO WK-LINE-LEN
071400     PERFORM 0950-WRITE-TEXT-LINE.
071500*
071600 0960-CALC-LINE-LEN.
071700     MOVE ZERO TO WK-LINE-LEN
071800     INSPECT WK-LINE-TEXT TALLYING WK-LINE-LEN FOR TRAILING SPACES
071900     COMPUTE WK-LINE-LEN = 480 - WK-LINE-LEN.
072000*
072100 0950-WRITE-TEXT-LINE.
072200* il tabulato e' a 132 colonne - una lista troppo lunga viene
072300* troncata alla larghezza di stampa, come per i tabulati a
072400* modulo continuo di reparto.
072500     MOVE SPACE TO REPORT-REC
072600     IF WK-LINE-LEN > 132
072700         MOVE WK-LINE-TEXT(1:132) TO REPORT-REC
072800     ELSE
072900         IF WK-LINE-LEN > ZERO
073000             MOVE WK-LINE-TEXT(1:WK-LINE-LEN)
073100                               TO REPORT-REC(1:WK-LINE-LEN)
073200         END-IF
073300     END-IF
073400     WRITE REPORT-REC.
