000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     X71A001.
000300 AUTHOR.         M. LOTTI.
000400 INSTALLATION.   REPARTO QUALITA - CENTRO CONTATTI.
000500 DATE-WRITTEN.   1984-03-15.
000600 DATE-COMPILED.
000700 SECURITY.       USO INTERNO REPARTO QUALITA.
000800*----------------------------------------------------------------
000900* X71A001
001000* **++ routine per l'analisi del sentimento della trascrizione
001100* **++ depurata contro il lessico pesato (R3a-R3d).
001200*----------------------------------------------------------------
001300* REGISTRO DELLE MODIFICHE
001400*----------------------------------------------------------------
001500* 1984-03-15 MLT  TICKET CC-0128 - prima versione.
001600* 1999-05-02 MLT  TICKET CC-0140 - precedenza di categoria
001700*                 positivo/negativo/neutro (R3a).
001800* 2004-02-19 GBS  TICKET CC-0460 - calcolo parole di peso massimo
001900*                 positivo e negativo (TOP-POS/TOP-NEG).
002000* 2012-07-03 DVC  TICKET CC-0955 - le liste mantengono i
002100*                 duplicati e l'ordine di accumulo (R3d).
002200* 2023-05-09 GBS  TICKET CC-1312 - 0200-ANALYZE-ONE-LINE esce con
002300*                 GO TO verso 0200-ANALYZE-ONE-LINE-EXIT quando il
002400*                 CALL a X71N001 va in errore, senza piu'
002500*                 proseguire con token inattendibili; la PERFORM
002600*                 che lo richiama e' ora un range PERFORM...THRU.
002700*----------------------------------------------------------------
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SOURCE-COMPUTER.    IBM-370.
003100 OBJECT-COMPUTER.    IBM-370.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600**
003700 DATA DIVISION.
003800 FILE SECTION.
003900**
004000 WORKING-STORAGE SECTION.
004100 01  WK-LITERALS.
004200     03  PGM-NORMALIZER              PIC X(08) VALUE 'X71N001'.
004300     03  FILLER                      PIC X(08).
004400*
004500 01  WK-LITERALS-VIEW REDEFINES WK-LITERALS.
004600     03  PGM-NORMALIZER-X            PIC X(16).
004700*
004800 LOCAL-STORAGE SECTION.
004900 01  LS-UTILS.
005000     03  CLN-IDX                     PIC 9(9) COMP VALUE ZERO.
005100     03  TOK-IDX                     PIC 9(9) COMP VALUE ZERO.
005200     03  LEX-SCAN-IDX                PIC 9(9) COMP VALUE ZERO.
005300     03  WK-MATCHED-SW                PIC X(01) VALUE 'N'.
005400         88  WORD-MATCHED                 VALUE 'Y'.
005500     03  FILLER                      PIC X(06).
005600*
005700 01  LS-MATCH-VIEW REDEFINES LS-UTILS.
005800     03  LS-MATCH-CLN-IDX-X          PIC X(04).
005900     03  FILLER                      PIC X(21).
006000*
006100 COPY X71NSW.
006200 COPY X71NRM.
006300*
006400 01  LS-WEIGHT-VIEW.
006500     03  LS-WEIGHT-N                 PIC S9(1).
006600     03  LS-WEIGHT-X REDEFINES LS-WEIGHT-N PIC X(01).
006700     03  FILLER                      PIC X(04).
006800*
006900**
007000 LINKAGE SECTION.
007100 COPY X71CLN.
007200 COPY X71MLEX.
007300*
007400 01  SENT-RESULT-AREA.
007500     03  SENT-TOTAL                  PIC S9(5) COMP VALUE ZERO.
007600     03  SENT-POS-COUNT              PIC 9(5) COMP VALUE ZERO.
007700     03  SENT-NEG-COUNT              PIC 9(5) COMP VALUE ZERO.
007800     03  SENT-NEUT-COUNT             PIC 9(5) COMP VALUE ZERO.
007900     03  SENT-TOP-POS-WEIGHT         PIC S9(1) VALUE ZERO.
008000     03  SENT-TOP-NEG-WEIGHT         PIC S9(1) VALUE ZERO.
008100     03  FILLER                      PIC X(10).
008200*
008300 COPY X71WLST REPLACING ==:X:== BY ==PS==.
008400 COPY X71WLST REPLACING ==:X:== BY ==NG==.
008500 COPY X71WLST REPLACING ==:X:== BY ==NT==.
008600 COPY X71WLST REPLACING ==:X:== BY ==TP==.
008700 COPY X71WLST REPLACING ==:X:== BY ==TN==.
008800 COPY X71MCR.
008900*
009000 PROCEDURE DIVISION USING CLEAN-LINES-AREA
009100                          LEXICON-AREA
009200                          SENT-RESULT-AREA
009300                          WORD-LIST-PS
009400                          WORD-LIST-NG
009500                          WORD-LIST-NT
009600                          WORD-LIST-TP
009700                          WORD-LIST-TN
009800                          MR.
009900*
010000 0100-MAIN-PARA.
010100     MOVE ZERO TO MR-RESULT
010200     MOVE ZERO TO SENT-TOTAL
010300     MOVE ZERO TO SENT-POS-COUNT
010400     MOVE ZERO TO SENT-NEG-COUNT
010500     MOVE ZERO TO SENT-NEUT-COUNT
010600     MOVE ZERO TO SENT-TOP-POS-WEIGHT
010700     MOVE ZERO TO SENT-TOP-NEG-WEIGHT
010800     MOVE ZERO TO WL-PS-TOTAL
010900     MOVE ZERO TO WL-NG-TOTAL
011000     MOVE ZERO TO WL-NT-TOTAL
011100     MOVE ZERO TO WL-TP-TOTAL
011200     MOVE ZERO TO WL-TN-TOTAL
011300
011400     MOVE 'TOKEN' TO NORM-MODE
011500
011600     MOVE 1 TO CLN-IDX
011700     PERFORM 0200-ANALYZE-ONE-LINE THRU 0200-ANALYZE-ONE-LINE-EXIT
011800         UNTIL CLN-IDX > CLN-TOTAL
011900
012000     GOBACK.
012100*
012200 0200-ANALYZE-ONE-LINE.
012300     MOVE SPACE TO NORM-IN-TEXT
012400     MOVE CLN-LINE(CLN-IDX) TO NORM-IN-TEXT
012500
012600     CALL PGM-NORMALIZER USING NORM-MODE-AREA
012700                               NORM-IN-AREA
012800                               NORM-OUT-AREA
012900         ON EXCEPTION
013000             PERFORM 0900-RAISE-CALL-ERROR
013100     END-CALL
013200
013300* se il CALL e' andato in errore si salta via GO TO la scansione
013400* dei token di questa riga, che sarebbe senza senso.
013500     IF MR-RESULT NOT = ZERO
013600         ADD 1 TO CLN-IDX
013700         GO TO 0200-ANALYZE-ONE-LINE-EXIT
013800     END-IF
013900
014000     MOVE 1 TO TOK-IDX
014100     PERFORM 0300-ANALYZE-ONE-TOKEN
014200         UNTIL TOK-IDX > NORM-TOK-TOTAL
014300
014400     ADD 1 TO CLN-IDX.
014500*
014600 0200-ANALYZE-ONE-LINE-EXIT.
014700     EXIT.
014800*
014900 0300-ANALYZE-ONE-TOKEN.
015000* R3a: precedenza positivo, poi negativo, poi neutro - la
015100* prima categoria che contiene la parola vince.
015200     MOVE 'N' TO WK-MATCHED-SW
015300     MOVE 1 TO LEX-SCAN-IDX
015400
015500     PERFORM 0400-SCAN-LEXICON
015600         UNTIL LEX-SCAN-IDX > LEX-TOTAL OR WORD-MATCHED
015700
015800     ADD 1 TO TOK-IDX.
015900*
016000 0400-SCAN-LEXICON.
016100     IF NORM-TOK-WORD(TOK-IDX) = LEX-WORD(LEX-SCAN-IDX)
016200         MOVE 'Y' TO WK-MATCHED-SW
016300         EVALUATE TRUE
016400             WHEN LEX-CAT-POSITIVE(LEX-SCAN-IDX)
016500                 PERFORM 0500-RECORD-POSITIVE
016600             WHEN LEX-CAT-NEGATIVE(LEX-SCAN-IDX)
016700                 PERFORM 0600-RECORD-NEGATIVE
016800             WHEN LEX-CAT-NEUTRAL(LEX-SCAN-IDX)
016900                 PERFORM 0700-RECORD-NEUTRAL
017000         END-EVALUATE
017100     ELSE
017200         ADD 1 TO LEX-SCAN-IDX
017300     END-IF.
017400*
017500 0500-RECORD-POSITIVE.
017600* R3b/R3d: aritmetica intera esatta, ogni occorrenza conta.
017700     ADD LEX-WEIGHT(LEX-SCAN-IDX) TO SENT-TOTAL
017800     ADD 1 TO SENT-POS-COUNT
017900     ADD 1 TO WL-PS-TOTAL
018000     MOVE NORM-TOK-WORD(TOK-IDX) TO WL-PS-WORD(WL-PS-TOTAL)
018100
018200     IF LEX-WEIGHT(LEX-SCAN-IDX) > SENT-TOP-POS-WEIGHT
018300         MOVE LEX-WEIGHT(LEX-SCAN-IDX) TO SENT-TOP-POS-WEIGHT
018400         MOVE ZERO TO WL-TP-TOTAL
018500     END-IF
018600     IF LEX-WEIGHT(LEX-SCAN-IDX) = SENT-TOP-POS-WEIGHT
018700         ADD 1 TO WL-TP-TOTAL
018800         MOVE NORM-TOK-WORD(TOK-IDX) TO WL-TP-WORD(WL-TP-TOTAL)
018900     END-IF.
019000*
019100 0600-RECORD-NEGATIVE.
019200     ADD LEX-WEIGHT(LEX-SCAN-IDX) TO SENT-TOTAL
019300     ADD 1 TO SENT-NEG-COUNT
019400     ADD 1 TO WL-NG-TOTAL
019500     MOVE NORM-TOK-WORD(TOK-IDX) TO WL-NG-WORD(WL-NG-TOTAL)
019600
019700     IF LEX-WEIGHT(LEX-SCAN-IDX) < SENT-TOP-NEG-WEIGHT
019800         MOVE LEX-WEIGHT(LEX-SCAN-IDX) TO SENT-TOP-NEG-WEIGHT
019900         MOVE ZERO TO WL-TN-TOTAL
020000     END-IF
020100     IF LEX-WEIGHT(LEX-SCAN-IDX) = SENT-TOP-NEG-WEIGHT
020200         ADD 1 TO WL-TN-TOTAL
020300         MOVE NORM-TOK-WORD(TOK-IDX) TO WL-TN-WORD(WL-TN-TOTAL)
020400     END-IF.
020500*
020600 0700-RECORD-NEUTRAL.
020700     ADD 1 TO SENT-NEUT-COUNT
020800     ADD 1 TO WL-NT-TOTAL
020900     MOVE NORM-TOK-WORD(TOK-IDX) TO WL-NT-WORD(WL-NT-TOTAL).
021000*
021100 0900-RAISE-CALL-ERROR.
021200     MOVE 30 TO MR-RESULT
021300     MOVE 'CALL for program X71N001 raised an exception'
021400                                  TO MR-DESCRIPTION
021500     MOVE 'X71A001 0200-ANALYZE-ONE-LINE' TO MR-POSITION.
