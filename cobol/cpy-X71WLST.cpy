000100*----------------------------------------------------------------
000200* X71WLST
000300* **++ Area lista parole con occorrenze multiple (i duplicati
000400* **++ sono significativi: ogni match resta in lista). Copiata
000500* **++ piu' volte nello stesso programma con REPLACING ==:X:==
000600* **++ per le liste positive/negative/neutre/indefinite/massime.
000700*----------------------------------------------------------------
000800* 1999-03-05 RFA  TICKET CC-0122 - creazione area.
000900*----------------------------------------------------------------
001000 01  WORD-LIST-:X:.
001100     03  WL-:X:-TOTAL                PIC 9(9) COMP VALUE ZERO.
001200     03  WL-:X:-TB.
001300         05  WL-:X:-EL OCCURS 0 TO 500 TIMES
001400                      DEPENDING ON WL-:X:-TOTAL
001500                      INDEXED BY WL-:X:-IDX.
001600             07  WL-:X:-WORD          PIC X(30).
001700     03  FILLER                      PIC X(06).
