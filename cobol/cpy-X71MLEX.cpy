000100*----------------------------------------------------------------
000200* X71MLEX
000300* **++ Area tabella lessico pesato (positivo/negativo/neutro)
000400* **++ caricata in memoria dal file LEXICON-FILE e ricercata
000500* **++ per parola da tutti i programmi della catena di analisi.
000600*----------------------------------------------------------------
000700* 1999-02-18 RFA  TICKET CC-0118 - creazione area.
000800* 2003-07-09 MLT  TICKET CC-0344 - aggiunto LEX-CAT-88-LEVELS.
000900*----------------------------------------------------------------
001000 01  LEXICON-AREA.
001100     03  LEX-TOTAL                  PIC 9(9) COMP VALUE ZERO.
001200     03  LEX-TB.
001300         05  LEX-EL OCCURS 0 TO 2000 TIMES
001400                    DEPENDING ON LEX-TOTAL
001500                    INDEXED BY LEX-IDX.
001600             07  LEX-WORD            PIC X(30).
001700             07  LEX-CAT             PIC X(01).
001800                 88  LEX-CAT-POSITIVE     VALUE 'P'.
001900                 88  LEX-CAT-NEGATIVE     VALUE 'N'.
002000                 88  LEX-CAT-NEUTRAL      VALUE 'T'.
002100             07  LEX-WEIGHT          PIC S9(1).
002200             07  FILLER              PIC X(05).
002300     03  FILLER                      PIC X(10).
