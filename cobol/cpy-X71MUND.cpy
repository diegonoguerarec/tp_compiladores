000100*----------------------------------------------------------------
000200* X71MUND
000300* **++ Area delle parole indefinite (R5a/R5b): parole del flusso
000400* **++ di token che non appartengono a nessuna delle tre
000500* **++ categorie del lessico. La tabella viene ordinata e
000600* **++ deduplicata da X71U001 prima di passare a X71R001.
000700*----------------------------------------------------------------
000800* 1999-03-18 RFA  TICKET CC-0132 - creazione area.
000900*----------------------------------------------------------------
001000 01  UNDEF-AREA.
001100     03  UNDEF-TOTAL                 PIC 9(9) COMP VALUE ZERO.
001200     03  UNDEF-TB.
001300         05  UNDEF-EL OCCURS 0 TO 2000 TIMES
001400                   DEPENDING ON UNDEF-TOTAL
001500                   ASCENDING KEY IS UNDEF-WORD
001600                   INDEXED BY UNDEF-IDX.
001700             07  UNDEF-WORD           PIC X(30).
001800     03  FILLER                      PIC X(10).
