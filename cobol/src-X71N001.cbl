000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     X71N001.
000300 AUTHOR.         R. FALCHI.
000400 INSTALLATION.   REPARTO QUALITA - CENTRO CONTATTI.
000500 DATE-WRITTEN.   1982-03-02.
000600 DATE-COMPILED.
000700 SECURITY.       USO INTERNO REPARTO QUALITA.
000800*----------------------------------------------------------------
000900* X71N001
001000* **++ routine di normalizzazione testo: minuscole, eliminazione
001100* **++ accenti e, a richiesta, tokenizzazione in parole a-z.
001200*----------------------------------------------------------------
001300* REGISTRO DELLE MODIFICHE
001400*----------------------------------------------------------------
001500* 1982-03-02 RFA  TICKET CC-0121 - prima versione (solo STRIP).
001600* 1999-03-09 RFA  TICKET CC-0123 - aggiunta modalita' TOKEN
001700*                 (R2a/R2b).
001800* 2002-06-11 MLT  TICKET CC-0288 - tabella accenti estesa a
001900*                 ni, enne tilde, u con dieresi.
002000* 2009-10-05 GBS  TICKET CC-0845 - limite di 100 token per riga
002100*                 innalzato dopo segnalazione CC-centro-7.
002200* 2014-03-11 MLT  TICKET CC-0999 - rimossa WK-ACCENTED-FROM,
002300*                 residuo di una vecchia tabella a coppie non
002400*                 piu' usata da quando 0260-MAP-ACCENT lavora per
002500*                 EVALUATE: il campo era anche troncato a 11
002600*                 byte contro un letterale di 14, inutilizzabile
002700*                 com'era.
002800* 2016-08-20 GBS  TICKET CC-1050 - 0320-EMIT-TOKEN esce con GO TO
002900*                 verso 0320-EMIT-TOKEN-EXIT al raggiungimento del
003000*                 limite di 100 token, invece di annidare tutto il
003100*                 paragrafo in un IF; le due PERFORM che lo
003200*                 richiamano sono ora range PERFORM...THRU.
003300* 2024-02-14 MLT  TICKET CC-1362 - 0260-MAP-ACCENT confrontava
003400*                 WK-CUR-CHAR (un byte) con le lettere accentate,
003500*                 che in ingresso sono sequenze UTF-8 a due byte:
003600*                 il confronto non scattava mai e le parole
003700*                 accentate restavano frammentate da 0310-
003800*                 TOKENIZE. Ora 0250-STRIP-ONE-CHAR riconosce il
003900*                 lead byte X'C3' ed esamina il byte successivo,
004000*                 0260-MAP-ACCENT riduce la coppia alla lettera
004100*                 base e 0270-CLOSE-ONE-BYTE-GAP/0275-SHIFT-ONE-
004200*                 BYTE richiudono lo spazio lasciato libero (R2b).
004300*                 Aggiunto anche il case-folding delle maiuscole
004400*                 accentate in 0100-MAIN-PARA, prima di questo
004500*                 passo, come per le lettere non accentate (R2).
004600*----------------------------------------------------------------
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER.    IBM-370.
005000 OBJECT-COMPUTER.    IBM-370.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM
005300     CLASS LETTER-VALID  IS 'a' THRU 'z'.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600**
005700 DATA DIVISION.
005800 FILE SECTION.
005900**
006000 WORKING-STORAGE SECTION.
006100 01  WK-LITERALS.
006200     03  WK-LOWER-ALPHABET           PIC X(26)
006300                     VALUE 'abcdefghijklmnopqrstuvwxyz'.
006400     03  WK-UPPER-ALPHABET           PIC X(26)
006500                     VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
006600* R2: le lettere accentate sono sequenze UTF-8 a due byte -
006700* lead byte X'C3' seguito da un secondo byte che distingue la
006800* lettera e se sia minuscola o maiuscola (a-e-i-o-u-n con
006900* accento, nell'ordine). WK-UPPER-ACCENT-BYTES/WK-LOWER-ACCENT-
007000* BYTES fanno corrispondere solo il secondo byte delle forme
007100* maiuscole alle minuscole, per il case-folding di 0100-MAIN-
007200* PARA; 0260-MAP-ACCENT lavora poi sempre sulla forma minuscola.
007300     03  WK-UPPER-ACCENT-BYTES       PIC X(07)
007400                     VALUE X'81898D939A9C91'.
007500     03  WK-LOWER-ACCENT-BYTES       PIC X(07)
007600                     VALUE X'A1A9ADB3BABCB1'.
007700     03  WK-UTF8-LEAD-BYTE           PIC X(01) VALUE X'C3'.
007800     03  FILLER                      PIC X(01).
007900*
008000 01  WK-LITERALS-VIEW REDEFINES WK-LITERALS.
008100     03  WK-LOWER-ALPHABET-X         PIC X(26).
008200     03  FILLER                      PIC X(42).
008300*
008400 LOCAL-STORAGE SECTION.
008500 01  LS-UTILS.
008600     03  IDX                         PIC 9(3) COMP VALUE ZERO.
008700     03  OUT-POS                     PIC 9(3) COMP VALUE ZERO.
008800     03  WK-TRAIL-SPACES             PIC 9(3) COMP VALUE ZERO.
008900     03  WK-TEXT-LEN                 PIC 9(3) COMP VALUE ZERO.
009000     03  WK-CUR-CHAR                 PIC X(01) VALUE SPACE.
009100     03  WK-NEXT-CHAR                PIC X(01) VALUE SPACE.
009200     03  WK-ACCENT-FOUND-SW          PIC X(01) VALUE 'N'.
009300         88  ACCENT-WAS-FOUND            VALUE 'Y'.
009400     03  GAP-POS                     PIC 9(3) COMP VALUE ZERO.
009500     03  FILLER                      PIC X(02).
009600*
009700 01  LS-TOKEN-SCAN-AREA.
009800     03  TOK-START-POS               PIC 9(3) COMP VALUE ZERO.
009900     03  TOK-LEN                     PIC 9(3) COMP VALUE ZERO.
010000     03  TOK-IN-RUN-SW               PIC X(01) VALUE 'N'.
010100         88  TOK-IN-RUN                   VALUE 'Y'.
010200     03  FILLER                      PIC X(04).
010300*
010400 01  LS-ACCENT-VIEW REDEFINES LS-TOKEN-SCAN-AREA.
010500     03  TOK-START-POS-X             PIC X(02).
010600     03  FILLER                      PIC X(09).
010700*
010800 01  LS-WORK-LINE                    PIC X(500).
010900 01  LS-WORK-LINE-VIEW REDEFINES LS-WORK-LINE.
011000     03  LS-WORK-LINE-1              PIC X(01).
011100     03  FILLER                      PIC X(499).
011200*
011300**
011400 LINKAGE SECTION.
011500 COPY X71NSW.
011600 COPY X71NRM.
011700*
011800 PROCEDURE DIVISION USING NORM-MODE-AREA
011900                          NORM-IN-AREA
012000                          NORM-OUT-AREA.
012100*
012200 0100-MAIN-PARA.
012300     MOVE ZERO  TO WK-TEXT-LEN
012400     MOVE ZERO  TO WK-TRAIL-SPACES
012500     INSPECT NORM-IN-TEXT
012600         TALLYING WK-TRAIL-SPACES FOR TRAILING SPACES
012700     COMPUTE WK-TEXT-LEN = 500 - WK-TRAIL-SPACES
012800
012900     MOVE NORM-IN-TEXT TO LS-WORK-LINE
013000
013100* R2: minuscole, poi eliminazione accenti - in quest'ordine,
013200* cosi' la tabella accenti copre solo le minuscole rimaste.
013300     INSPECT LS-WORK-LINE(1:WK-TEXT-LEN)
013400         CONVERTING WK-UPPER-ALPHABET TO WK-LOWER-ALPHABET
013500
013600* le lettere accentate maiuscole sono sequenze UTF-8 a due byte
013700* con lo stesso lead byte delle minuscole accentate - qui si
013800* converte solo il secondo byte, cosi' 0260-MAP-ACCENT lavora
013900* sempre sulla sola forma minuscola.
014000     INSPECT LS-WORK-LINE(1:WK-TEXT-LEN)
014100         CONVERTING WK-UPPER-ACCENT-BYTES TO WK-LOWER-ACCENT-BYTES
014200
014300     PERFORM 0200-STRIP-ACCENTS
014400
014500     MOVE SPACE TO NORM-OUT-TEXT
014600     MOVE LS-WORK-LINE TO NORM-OUT-TEXT
014700     MOVE ZERO TO NORM-TOK-TOTAL
014800
014900     IF NORM-MODE-TOKEN
015000         PERFORM 0300-TOKENIZE
015100     END-IF
015200
015300     GOBACK.
015400*
015500 0200-STRIP-ACCENTS.
015600* R2b: l'eliminazione degli accenti precede la tokenizzazione -
015700* "atencion" diventa "atencion" (a normale), non un separatore.
015800     MOVE 1 TO IDX
015900     PERFORM 0250-STRIP-ONE-CHAR
016000         UNTIL IDX > WK-TEXT-LEN.
016100*
016200 0250-STRIP-ONE-CHAR.
016300     MOVE LS-WORK-LINE(IDX:1) TO WK-CUR-CHAR
016400
016500* le lettere accentate arrivano dal sorgente come sequenza UTF-8
016600* a due byte (lead byte X'C3' seguito da un secondo byte che
016700* distingue la lettera); un byte singolo non basta a riconoscerle
016800* - qui si controlla il lead byte e si esamina il successivo solo
016900* quando la riga ne contiene ancora uno.
017000     EVALUATE TRUE
017100         WHEN WK-CUR-CHAR = WK-UTF8-LEAD-BYTE AND IDX < WK-TEXT-LEN
017200             MOVE LS-WORK-LINE(IDX + 1:1) TO WK-NEXT-CHAR
017300             PERFORM 0260-MAP-ACCENT
017400         WHEN OTHER
017500             CONTINUE
017600     END-EVALUATE
017700     ADD 1 TO IDX.
017800*
017900 0260-MAP-ACCENT.
018000* il secondo byte della sequenza distingue la lettera accentata
018100* minuscola: si riduce alla lettera di base a-e-i-o-u-n secondo
018200* la tabella R2 e si elimina il secondo byte chiudendo lo
018300* spazio a destra (R2b).
018400     MOVE 'Y' TO WK-ACCENT-FOUND-SW
018500     EVALUATE WK-NEXT-CHAR
018600         WHEN X'A1' MOVE 'a' TO LS-WORK-LINE(IDX:1)
018700         WHEN X'A9' MOVE 'e' TO LS-WORK-LINE(IDX:1)
018800         WHEN X'AD' MOVE 'i' TO LS-WORK-LINE(IDX:1)
018900         WHEN X'B3' MOVE 'o' TO LS-WORK-LINE(IDX:1)
019000         WHEN X'BA' MOVE 'u' TO LS-WORK-LINE(IDX:1)
019100         WHEN X'BC' MOVE 'u' TO LS-WORK-LINE(IDX:1)
019200         WHEN X'B1' MOVE 'n' TO LS-WORK-LINE(IDX:1)
019300         WHEN OTHER
019400             MOVE 'N' TO WK-ACCENT-FOUND-SW
019500     END-EVALUATE
019600
019700     IF ACCENT-WAS-FOUND
019800         PERFORM 0270-CLOSE-ONE-BYTE-GAP
019900     END-IF.
020000*
020100 0270-CLOSE-ONE-BYTE-GAP.
020200* il byte di continuazione UTF-8 appena consumato si elimina
020300* scorrendo a sinistra di una posizione tutto cio' che lo segue
020400* sulla riga, poi la riga si accorcia di un byte.
020500     MOVE IDX TO GAP-POS
020600     ADD 1 TO GAP-POS
020700     PERFORM 0275-SHIFT-ONE-BYTE
020800         UNTIL GAP-POS > WK-TEXT-LEN - 1
020900
021000     MOVE SPACE TO LS-WORK-LINE(WK-TEXT-LEN:1)
021100     SUBTRACT 1 FROM WK-TEXT-LEN.
021200*
021300 0275-SHIFT-ONE-BYTE.
021400     MOVE LS-WORK-LINE(GAP-POS + 1:1) TO LS-WORK-LINE(GAP-POS:1)
021500     ADD 1 TO GAP-POS.
021600*
021700 0300-TOKENIZE.
021800* R2a: ogni sequenza massima di lettere a-z e' un TOKEN; cifre,
021900* punteggiatura e spazi separano i token e vengono scartati.
022000     MOVE 'N' TO TOK-IN-RUN-SW
022100     MOVE ZERO TO TOK-START-POS
022200     MOVE 1 TO IDX
022300
022400     PERFORM 0310-SCAN-ONE-POSITION
022500         UNTIL IDX > WK-TEXT-LEN
022600
022700     IF TOK-IN-RUN
022800         COMPUTE TOK-LEN = WK-TEXT-LEN - TOK-START-POS + 1
022900         PERFORM 0320-EMIT-TOKEN THRU 0320-EMIT-TOKEN-EXIT
023000     END-IF.
023100*
023200 0310-SCAN-ONE-POSITION.
023300     IF LS-WORK-LINE(IDX:1) IS LETTER-VALID
023400         IF NOT TOK-IN-RUN
023500             MOVE IDX TO TOK-START-POS
023600             MOVE 'Y' TO TOK-IN-RUN-SW
023700         END-IF
023800     ELSE
023900         IF TOK-IN-RUN
024000             COMPUTE TOK-LEN = IDX - TOK-START-POS
024100             PERFORM 0320-EMIT-TOKEN THRU 0320-EMIT-TOKEN-EXIT
024200             MOVE 'N' TO TOK-IN-RUN-SW
024300         END-IF
024400     END-IF
024500     ADD 1 TO IDX.
024600*
024700 0320-EMIT-TOKEN.
024800* 2016-08-20 il limite dei 100 token esce subito per GO TO, senza
024900* annidare il resto del paragrafo in un secondo IF.
025000     IF NORM-TOK-TOTAL NOT < 100
025100         GO TO 0320-EMIT-TOKEN-EXIT
025200     END-IF
025300     ADD 1 TO NORM-TOK-TOTAL
025400     MOVE SPACE TO NORM-TOK-WORD(NORM-TOK-TOTAL)
025500     IF TOK-LEN > 30
025600         MOVE 30 TO TOK-LEN
025700     END-IF
025800     MOVE LS-WORK-LINE(TOK-START-POS:TOK-LEN) TO
025900                 NORM-TOK-WORD(NORM-TOK-TOTAL)(1:TOK-LEN).
026000*
026100 0320-EMIT-TOKEN-EXIT.
026200     EXIT.
