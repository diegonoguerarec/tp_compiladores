000100*----------------------------------------------------------------
000200* X71NRM
000300* **++ Area di LINKAGE per il normalizzatore/tokenizzatore
000400* **++ X71N001: testo di ingresso e lista di TOKEN prodotti.
000500*----------------------------------------------------------------
000600* 1999-03-02 RFA  TICKET CC-0121 - creazione area.
000700* 2004-11-30 GBS  TICKET CC-0512 - NORM-IN-LEN per testi corti.
000800*----------------------------------------------------------------
000900 01  NORM-IN-AREA.
001000     03  NORM-IN-TEXT                PIC X(500).
001100     03  NORM-IN-LEN                 PIC 9(3) COMP.
001200     03  FILLER                      PIC X(06).
001300 01  NORM-OUT-AREA.
001400     03  NORM-OUT-TEXT                PIC X(500).
001500     03  NORM-TOK-TOTAL               PIC 9(9) COMP VALUE ZERO.
001600     03  NORM-TOK-TB.
001700         05  NORM-TOK-EL OCCURS 0 TO 100 TIMES
001800                         DEPENDING ON NORM-TOK-TOTAL
001900                         INDEXED BY NORM-TOK-IDX.
002000             07  NORM-TOK-WORD        PIC X(30).
002100     03  FILLER                       PIC X(06).
