000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     X71P001.
000300 AUTHOR.         G. BISSO.
000400 INSTALLATION.   REPARTO QUALITA - CENTRO CONTATTI.
000500 DATE-WRITTEN.   1989-11-08.
000600 DATE-COMPILED.
000700 SECURITY.       USO INTERNO REPARTO QUALITA.
000800*----------------------------------------------------------------
000900* X71P001
001000* **++ routine di validazione del protocollo di chiamata: saluto
001100* **++ iniziale, raccolta dati di identificazione, linguaggio
001200* **++ scorretto e formula di chiusura (R4a-R4d).
001300*----------------------------------------------------------------
001400* REGISTRO DELLE MODIFICHE
001500*----------------------------------------------------------------
001600* 1989-11-08 GBS  TICKET CC-0330 - prima versione (solo saluto e
001700*                 chiusura).
001800* 2002-01-22 GBS  TICKET CC-0341 - aggiunta verifica frasi di
001900*                 identificazione sull'intero testo (R4b).
002000* 2003-08-14 MLT  TICKET CC-0402 - parole scorrette raggruppate
002100*                 per pattern, non per posizione (R4c).
002200* 2009-02-27 PNT  TICKET CC-0812 - le frasi di richiesta dati si
002300*                 costruiscono per combinazione verbo+oggetto
002400*                 invece di essere elencate una per una: elenco
002500*                 diventato troppo lungo da mantenere a mano.
002600* 2015-06-30 DVC  TICKET CC-1020 - confine di parola per evitare
002700*                 falsi positivi tipo "precio" su "ci".
002800* 2019-04-09 PNT  TICKET CC-1187 - 0150-NORMALIZE-LINE calcolava
002900*                 WK-SCAN-LEN da NORM-IN-LEN, campo che nessuno
003000*                 popola (X71N001 non lo scrive in uscita): la
003100*                 lunghezza va ricavata da NORM-OUT-TEXT, come
003200*                 fatto altrove in questo programma per le frasi.
003300* 2021-09-14 MLT  TICKET CC-1241 - WK-IDFIXED-TB dichiarata a 21
003400*                 occorrenze ma la lista WK-IDFIXED-LIT ne porta
003500*                 22 ("para confirmar su cuenta" era l'ultima
003600*                 aggiunta): il ciclo di scansione non arrivava
003700*                 mai a controllarla. Tabella e ciclo portati a
003800*                 22 (R4b).
003900* 2023-04-03 GBS  TICKET CC-1309 - 0150-NORMALIZE-LINE esce ora
004000*                 con GO TO verso 0150-NORMALIZE-LINE-EXIT quando
004100*                 il CALL a X71N001 va in errore, senza piu'
004200*                 proseguire con un WK-SCAN-TEXT inattendibile;
004300*                 tutte le PERFORM del paragrafo sono diventate
004400*                 range PERFORM...THRU fino all'EXIT.
004500*----------------------------------------------------------------
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER.    IBM-370.
004900 OBJECT-COMPUTER.    IBM-370.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM
005200     CLASS LETTER-VALID  IS 'a' THRU 'z'.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500**
005600 DATA DIVISION.
005700 FILE SECTION.
005800**
005900 WORKING-STORAGE SECTION.
006000 01  WK-LITERALS.
006100     03  PGM-NORMALIZER              PIC X(08) VALUE 'X71N001'.
006200     03  FILLER                      PIC X(08).
006300*
006400* R4a - frasi di saluto, verificate solo sulla prima riga non
006500* vuota della trascrizione depurata.
006600 01  WK-GREETING-LIT.
006700     03  FILLER PIC X(30) VALUE 'hola'.
006800     03  FILLER PIC X(30) VALUE 'bueno'.
006900     03  FILLER PIC X(30) VALUE 'buena'.
007000     03  FILLER PIC X(30) VALUE 'buenos'.
007100     03  FILLER PIC X(30) VALUE 'buenas'.
007200     03  FILLER PIC X(30) VALUE 'buen'.
007300     03  FILLER PIC X(30) VALUE 'buenos dias'.
007400     03  FILLER PIC X(30) VALUE 'buenas tardes'.
007500     03  FILLER PIC X(30) VALUE 'buenas noches'.
007600     03  FILLER PIC X(30) VALUE 'feliz dia'.
007700     03  FILLER PIC X(30) VALUE 'feliz jornada'.
007800     03  FILLER PIC X(30) VALUE 'estimado'.
007900     03  FILLER PIC X(30) VALUE 'estimada'.
008000     03  FILLER PIC X(30) VALUE 'estimados'.
008100     03  FILLER PIC X(30) VALUE 'estimadas'.
008200     03  FILLER PIC X(30) VALUE 'saludos cordiales'.
008300     03  FILLER PIC X(30) VALUE 'bienvenido'.
008400     03  FILLER PIC X(30) VALUE 'bienvenida'.
008500     03  FILLER PIC X(30) VALUE 'bienvenidos'.
008600     03  FILLER PIC X(30) VALUE 'bienvenidas'.
008700     03  FILLER PIC X(30) VALUE 'gracias por llamar'.
008800     03  FILLER PIC X(30) VALUE 'gracias por contactar'.
008900     03  FILLER PIC X(30) VALUE 'gracias por comunicarse'.
009000     03  FILLER PIC X(30) VALUE 'gracias por elegirnos'.
009100     03  FILLER PIC X(30) VALUE 'gracias por su preferencia'.
009200     03  FILLER PIC X(30) VALUE 'les saluda'.
009300     03  FILLER PIC X(30) VALUE 'esta es la linea de'.
009400     03  FILLER PIC X(30) VALUE 'linea de atencion'.
009500     03  FILLER PIC X(30) VALUE 'es un placer atenderle'.
009600     03  FILLER PIC X(30) VALUE 'mucho gusto en atenderle'.
009700     03  FILLER PIC X(30) VALUE 'en que puedo ayudarle'.
009800     03  FILLER PIC X(30) VALUE 'como puedo ayudarle'.
009900     03  FILLER PIC X(30) VALUE 'en que le podemos ayudar'.
010000     03  FILLER PIC X(30) VALUE 'en que puedo asistirle'.
010100     03  FILLER PIC X(30) VALUE 'en que le puedo servir'.
010200     03  FILLER PIC X(30) VALUE 'que tal'.
010300     03  FILLER PIC X(30) VALUE 'holas'.
010400 01  WK-GREETING-TB REDEFINES WK-GREETING-LIT.
010500     03  GRT-PHRASE                  PIC X(30) OCCURS 37 TIMES.
010600*
010700* R4d - formule di chiusura, verificate solo sull'ultima riga
010800* non vuota della trascrizione depurata.
010900 01  WK-FAREWELL-LIT.
011000     03  FILLER PIC X(60) VALUE 'gracias por su tiempo'.
011100     03  FILLER PIC X(60) VALUE
011200         'gracias por llamar al servicio de atencion al cliente'.
011300     03  FILLER PIC X(60) VALUE
011400         'gracias por contactar con nosotros'.
011500     03  FILLER PIC X(60) VALUE
011600         'gracias por comunicarse con nosotros'.
011700     03  FILLER PIC X(60) VALUE 'gracias por elegirnos'.
011800     03  FILLER PIC X(60) VALUE 'muchas gracias'.
011900     03  FILLER PIC X(60) VALUE
012000         'muchas gracias por su preferencia'.
012100     03  FILLER PIC X(60) VALUE 'ha sido un placer atenderle'.
012200     03  FILLER PIC X(60) VALUE 'estamos a su disposicion'.
012300     03  FILLER PIC X(60) VALUE 'quedo a sus ordenes'.
012400     03  FILLER PIC X(60) VALUE 'quedo a su disposicion'.
012500     03  FILLER PIC X(60) VALUE 'no dude en contactarnos'.
012600     03  FILLER PIC X(60) VALUE 'hasta luego'.
012700     03  FILLER PIC X(60) VALUE 'hasta pronto'.
012800     03  FILLER PIC X(60) VALUE 'hasta la proxima'.
012900     03  FILLER PIC X(60) VALUE 'hasta manana'.
013000     03  FILLER PIC X(60) VALUE 'nos vemos'.
013100     03  FILLER PIC X(60) VALUE 'nos mantenemos en contacto'.
013200     03  FILLER PIC X(60) VALUE 'que tenga un buen dia'.
013300     03  FILLER PIC X(60) VALUE 'que tenga un excelente dia'.
013400     03  FILLER PIC X(60) VALUE 'le deseamos un buen dia'.
013500     03  FILLER PIC X(60) VALUE
013600         'que disfrute el resto de su dia'.
013700     03  FILLER PIC X(60) VALUE 'que pase un buen dia'.
013800     03  FILLER PIC X(60) VALUE 'feliz dia'.
013900     03  FILLER PIC X(60) VALUE 'adios'.
014000 01  WK-FAREWELL-TB REDEFINES WK-FAREWELL-LIT.
014100     03  FWL-PHRASE                  PIC X(60) OCCURS 25 TIMES.
014200*
014300* R4b - frasi fisse di identificazione, verificate su ogni riga
014400* della trascrizione depurata.
014500 01  WK-IDFIXED-LIT.
014600     03  FILLER PIC X(30) VALUE 'numero de documento'.
014700     03  FILLER PIC X(30) VALUE 'numero de cedula'.
014800     03  FILLER PIC X(30) VALUE 'dni'.
014900     03  FILLER PIC X(30) VALUE 'ci'.
015000     03  FILLER PIC X(30) VALUE 'documento de identidad'.
015100     03  FILLER PIC X(30) VALUE 'numero de cuenta'.
015200     03  FILLER PIC X(30) VALUE 'numero de cliente'.
015300     03  FILLER PIC X(30) VALUE 'codigo de cliente'.
015400     03  FILLER PIC X(30) VALUE 'referencia de cliente'.
015500     03  FILLER PIC X(30) VALUE 'codigo de usuario'.
015600     03  FILLER PIC X(30) VALUE 'numero de orden'.
015700     03  FILLER PIC X(30) VALUE 'nombre completo'.
015800     03  FILLER PIC X(30) VALUE 'nombre y apellido'.
015900     03  FILLER PIC X(30) VALUE 'apellido'.
016000     03  FILLER PIC X(30) VALUE 'fecha de nacimiento'.
016100     03  FILLER PIC X(30) VALUE 'numero de telefono'.
016200     03  FILLER PIC X(30) VALUE 'telefono celular'.
016300     03  FILLER PIC X(30) VALUE 'whatsapp'.
016400     03  FILLER PIC X(30) VALUE 'correo electronico'.
016500     03  FILLER PIC X(30) VALUE 'direccion'.
016600     03  FILLER PIC X(30) VALUE 'para verificar su identidad'.
016700     03  FILLER PIC X(30) VALUE 'para confirmar su cuenta'.
016800 01  WK-IDFIXED-TB REDEFINES WK-IDFIXED-LIT.
016900     03  ID-FIXED-PHRASE              PIC X(30) OCCURS 22 TIMES.
017000*
017100* R4b - le forme di richiesta dati si ottengono combinando un
017200* verbo di richiesta con un oggetto: "puede darme su documento",
017300* "podria facilitarme su numero de cedula", "confirmar su dni"
017400* e cosi' via (CC-0812).
017500 01  WK-IDPREFIX-LIT.
017600     03  FILLER PIC X(24) VALUE 'puede darme su'.
017700     03  FILLER PIC X(24) VALUE 'puede facilitarme su'.
017800     03  FILLER PIC X(24) VALUE 'puede proporcionarme su'.
017900     03  FILLER PIC X(24) VALUE 'podria darme su'.
018000     03  FILLER PIC X(24) VALUE 'podria facilitarme su'.
018100     03  FILLER PIC X(24) VALUE 'podria proporcionarme su'.
018200     03  FILLER PIC X(24) VALUE 'confirmar su'.
018300 01  WK-IDPREFIX-TB REDEFINES WK-IDPREFIX-LIT.
018400     03  ID-PREFIX                   PIC X(24) OCCURS 7 TIMES.
018500*
018600 01  WK-IDOBJECT-LIT.
018700     03  FILLER PIC X(20) VALUE 'documento'.
018800     03  FILLER PIC X(20) VALUE 'cedula'.
018900     03  FILLER PIC X(20) VALUE 'dni'.
019000     03  FILLER PIC X(20) VALUE 'ci'.
019100     03  FILLER PIC X(20) VALUE 'numero de cliente'.
019200     03  FILLER PIC X(20) VALUE 'numero de documento'.
019300     03  FILLER PIC X(20) VALUE 'numero de cedula'.
019400     03  FILLER PIC X(20) VALUE 'numero de dni'.
019500     03  FILLER PIC X(20) VALUE 'numero de ci'.
019600 01  WK-IDOBJECT-TB REDEFINES WK-IDOBJECT-LIT.
019700     03  ID-OBJECT                   PIC X(20) OCCURS 9 TIMES.
019800*
019900* R4c - parole scorrette; ogni occorrenza conta, raggruppate per
020000* pattern (prima tutte le occorrenze del pattern 1, poi del
020100* pattern 2, ecc.).
020200 01  WK-RUDE-LIT.
020300     03  FILLER PIC X(15) VALUE 'tonto'.
020400     03  FILLER PIC X(15) VALUE 'idiota'.
020500     03  FILLER PIC X(15) VALUE 'estupido'.
020600     03  FILLER PIC X(15) VALUE 'imbecil'.
020700     03  FILLER PIC X(15) VALUE 'pendejo'.
020800     03  FILLER PIC X(15) VALUE 'tarado'.
020900     03  FILLER PIC X(15) VALUE 'gilipollas'.
021000     03  FILLER PIC X(15) VALUE 'maldito'.
021100     03  FILLER PIC X(15) VALUE 'cabron'.
021200     03  FILLER PIC X(15) VALUE 'cono'.
021300     03  FILLER PIC X(15) VALUE 'mierda'.
021400     03  FILLER PIC X(15) VALUE 'patetico'.
021500     03  FILLER PIC X(15) VALUE 'despreciable'.
021600     03  FILLER PIC X(15) VALUE 'estupidez'.
021700     03  FILLER PIC X(15) VALUE 'mediocre'.
021800     03  FILLER PIC X(15) VALUE 'absurdo'.
021900     03  FILLER PIC X(15) VALUE 'atroz'.
022000     03  FILLER PIC X(15) VALUE 'horrible'.
022100     03  FILLER PIC X(15) VALUE 'desastroso'.
022200     03  FILLER PIC X(15) VALUE 'pesimo'.
022300     03  FILLER PIC X(15) VALUE 'defectuoso'.
022400     03  FILLER PIC X(15) VALUE 'deficiente'.
022500     03  FILLER PIC X(15) VALUE 'ineficiente'.
022600     03  FILLER PIC X(15) VALUE 'insuficiente'.
022700     03  FILLER PIC X(15) VALUE 'incompetente'.
022800     03  FILLER PIC X(15) VALUE 'fraudulento'.
022900     03  FILLER PIC X(15) VALUE 'terrible'.
023000     03  FILLER PIC X(15) VALUE 'lamentable'.
023100     03  FILLER PIC X(15) VALUE 'repugnante'.
023200     03  FILLER PIC X(15) VALUE 'vergonzoso'.
023300 01  WK-RUDE-TB REDEFINES WK-RUDE-LIT.
023400     03  RUDE-WORD                   PIC X(15) OCCURS 30 TIMES.
023500*
023600 LOCAL-STORAGE SECTION.
023700 01  LS-UTILS.
023800     03  CLN-IDX                     PIC 9(9) COMP VALUE ZERO.
023900     03  LINE-IDX-FIRST              PIC 9(9) COMP VALUE ZERO.
024000     03  LINE-IDX-LAST               PIC 9(9) COMP VALUE ZERO.
024100     03  PHR-IDX                     PIC 9(3) COMP VALUE ZERO.
024200     03  PFX-IDX                     PIC 9(3) COMP VALUE ZERO.
024300     03  OBJ-IDX                     PIC 9(3) COMP VALUE ZERO.
024400     03  RUDE-IDX                    PIC 9(3) COMP VALUE ZERO.
024500     03  WK-DONE-SW                  PIC X(01) VALUE 'N'.
024600         88  SEARCH-DONE                 VALUE 'Y'.
024700*
024800 01  LS-DONE-VIEW REDEFINES LS-UTILS.
024900     03  LS-DONE-X                   PIC X(04).
025000     03  FILLER                      PIC X(23).
025100*
025200 01  LS-SCAN-AREA.
025300     03  WK-SCAN-TEXT                PIC X(500).
025400     03  WK-SCAN-LEN                 PIC 9(3) COMP VALUE ZERO.
025500     03  WK-PHRASE-TEXT               PIC X(60).
025600     03  WK-PHRASE-LEN                PIC 9(3) COMP VALUE ZERO.
025700     03  WK-LAST-START               PIC 9(3) COMP VALUE ZERO.
025800     03  WK-SCAN-POS                 PIC 9(3) COMP VALUE ZERO.
025900     03  WK-SEARCH-FROM              PIC 9(3) COMP VALUE ZERO.
026000     03  WK-FOUND-POS                PIC 9(3) COMP VALUE ZERO.
026100     03  WK-FOUND-SW                 PIC X(01) VALUE 'N'.
026200         88  PHRASE-FOUND                VALUE 'Y'.
026300     03  WK-PFX-LEN                  PIC 9(3) COMP VALUE ZERO.
026400     03  WK-OBJ-LEN                  PIC 9(3) COMP VALUE ZERO.
026500     03  WK-TRAIL-FOR-PHRASE         PIC 9(3) COMP VALUE ZERO.
026600*
026700 01  LS-SCAN-ALT-VIEW REDEFINES LS-SCAN-AREA.
026800     03  LS-SCAN-ALT-TEXT            PIC X(500).
026900     03  FILLER                      PIC X(272).
027000*
027100 COPY X71NSW.
027200 COPY X71NRM.
027300*
027400**
027500 LINKAGE SECTION.
027600 COPY X71CLN.
027700*
027800 01  PROTO-RESULT-AREA.
027900     03  PROTO-GREETING-SW           PIC X(01) VALUE 'N'.
028000         88  PROTO-GREETING-OK           VALUE 'Y'.
028100     03  PROTO-ID-SW                 PIC X(01) VALUE 'N'.
028200         88  PROTO-ID-OK                  VALUE 'Y'.
028300     03  PROTO-FAREWELL-SW           PIC X(01) VALUE 'N'.
028400         88  PROTO-FAREWELL-OK           VALUE 'Y'.
028500     03  FILLER                      PIC X(08).
028600*
028700 COPY X71WLST REPLACING ==:X:== BY ==RW==.
028800 COPY X71MCR.
028900*
029000 PROCEDURE DIVISION USING CLEAN-LINES-AREA
029100                          PROTO-RESULT-AREA
029200                          WORD-LIST-RW
029300                          MR.
029400*
029500 0100-MAIN-PARA.
029600     MOVE ZERO TO MR-RESULT
029700     MOVE 'N' TO PROTO-GREETING-SW
029800     MOVE 'N' TO PROTO-ID-SW
029900     MOVE 'N' TO PROTO-FAREWELL-SW
030000     MOVE ZERO TO WL-RW-TOTAL
030100     MOVE 'STRIP' TO NORM-MODE
030200
030300     PERFORM 0200-FIND-FIRST-LAST-LINE
030400
030500     IF LINE-IDX-FIRST > ZERO
030600         MOVE LINE-IDX-FIRST TO CLN-IDX
030700         PERFORM 0150-NORMALIZE-LINE THRU 0150-NORMALIZE-LINE-EXIT
030800         PERFORM 0300-CHECK-GREETING
030900     END-IF
031000
031100     IF LINE-IDX-LAST > ZERO
031200         MOVE LINE-IDX-LAST TO CLN-IDX
031300         PERFORM 0150-NORMALIZE-LINE THRU 0150-NORMALIZE-LINE-EXIT
031400         PERFORM 0400-CHECK-FAREWELL
031500     END-IF
031600
031700     PERFORM 0500-CHECK-IDENTIFICATION
031800
031900     PERFORM 0600-SCAN-RUDE-WORDS
032000
032100     GOBACK.
032200*
032300 0150-NORMALIZE-LINE.
032400     MOVE SPACE TO NORM-IN-TEXT
032500     MOVE CLN-LINE(CLN-IDX) TO NORM-IN-TEXT
032600
032700     CALL PGM-NORMALIZER USING NORM-MODE-AREA
032800                               NORM-IN-AREA
032900                               NORM-OUT-AREA
033000         ON EXCEPTION
033100             PERFORM 0950-RAISE-CALL-ERROR
033200     END-CALL
033300
033400* R4e: in caso di CALL in errore si salta via GO TO la rilettura
033500* della riga normalizzata, che sarebbe comunque inattendibile.
033600     IF MR-RESULT NOT = ZERO
033700         GO TO 0150-NORMALIZE-LINE-EXIT
033800     END-IF
033900
034000     MOVE NORM-OUT-TEXT TO WK-SCAN-TEXT
034100*
034200     MOVE ZERO TO WK-TRAIL-FOR-PHRASE
034300     INSPECT WK-SCAN-TEXT
034400         TALLYING WK-TRAIL-FOR-PHRASE FOR TRAILING SPACES
034500     COMPUTE WK-SCAN-LEN = 500 - WK-TRAIL-FOR-PHRASE.
034600*
034700 0150-NORMALIZE-LINE-EXIT.
034800     EXIT.
034900*
035000 0200-FIND-FIRST-LAST-LINE.
035100     MOVE ZERO TO LINE-IDX-FIRST
035200     MOVE ZERO TO LINE-IDX-LAST
035300     MOVE 1 TO CLN-IDX
035400     PERFORM 0210-SCAN-FOR-FIRST
035500         UNTIL CLN-IDX > CLN-TOTAL OR LINE-IDX-FIRST > ZERO
035600
035700     MOVE CLN-TOTAL TO CLN-IDX
035800     PERFORM 0220-SCAN-FOR-LAST
035900         UNTIL CLN-IDX = ZERO OR LINE-IDX-LAST > ZERO.
036000*
036100 0210-SCAN-FOR-FIRST.
036200     IF CLN-LINE(CLN-IDX) NOT = SPACE
036300         MOVE CLN-IDX TO LINE-IDX-FIRST
036400     ELSE
036500         ADD 1 TO CLN-IDX
036600     END-IF.
036700*
036800 0220-SCAN-FOR-LAST.
036900     IF CLN-LINE(CLN-IDX) NOT = SPACE
037000         MOVE CLN-IDX TO LINE-IDX-LAST
037100     ELSE
037200         SUBTRACT 1 FROM CLN-IDX
037300     END-IF.
037400*
037500 0300-CHECK-GREETING.
037600* R4a: la frase deve apparire nella prima riga non vuota.
037700     MOVE 'N' TO WK-DONE-SW
037800     MOVE 1 TO PHR-IDX
037900     PERFORM 0310-TRY-ONE-GREETING
038000         UNTIL PHR-IDX > 37 OR SEARCH-DONE.
038100*
038200 0310-TRY-ONE-GREETING.
038300     MOVE GRT-PHRASE(PHR-IDX) TO WK-PHRASE-TEXT
038400     PERFORM 0750-CALC-PHRASE-LEN
038500     MOVE 1 TO WK-SEARCH-FROM
038600     PERFORM 0700-SCAN-WORD-BOUNDARY
038700     IF PHRASE-FOUND
038800         MOVE 'Y' TO PROTO-GREETING-SW
038900         MOVE 'Y' TO WK-DONE-SW
039000     ELSE
039100         ADD 1 TO PHR-IDX
039200     END-IF.
039300*
039400 0400-CHECK-FAREWELL.
039500* R4d: la frase deve apparire nell'ultima riga non vuota.
039600     MOVE 'N' TO WK-DONE-SW
039700     MOVE 1 TO PHR-IDX
039800     PERFORM 0410-TRY-ONE-FAREWELL
039900         UNTIL PHR-IDX > 25 OR SEARCH-DONE.
040000*
040100 0410-TRY-ONE-FAREWELL.
040200     MOVE FWL-PHRASE(PHR-IDX) TO WK-PHRASE-TEXT
040300     PERFORM 0750-CALC-PHRASE-LEN
040400     MOVE 1 TO WK-SEARCH-FROM
040500     PERFORM 0700-SCAN-WORD-BOUNDARY
040600     IF PHRASE-FOUND
040700         MOVE 'Y' TO PROTO-FAREWELL-SW
040800         MOVE 'Y' TO WK-DONE-SW
040900     ELSE
041000         ADD 1 TO PHR-IDX
041100     END-IF.
041200*
041300 0500-CHECK-IDENTIFICATION.
041400* R4b: la frase puo' apparire in qualsiasi punto del testo; si
041500* scandisce riga per riga fino alla prima corrispondenza.
041600     MOVE 'N' TO WK-DONE-SW
041700     MOVE 1 TO CLN-IDX
041800     PERFORM 0510-CHECK-ONE-LINE-FOR-ID
041900         UNTIL CLN-IDX > CLN-TOTAL OR SEARCH-DONE.
042000*
042100 0510-CHECK-ONE-LINE-FOR-ID.
042200     PERFORM 0150-NORMALIZE-LINE THRU 0150-NORMALIZE-LINE-EXIT
042300
042400     MOVE 1 TO PHR-IDX
042500     PERFORM 0520-TRY-ONE-FIXED-PHRASE
042600         UNTIL PHR-IDX > 22 OR SEARCH-DONE
042700
042800     IF NOT SEARCH-DONE
042900         MOVE 1 TO PFX-IDX
043000         PERFORM 0530-TRY-ONE-PREFIX
043100             UNTIL PFX-IDX > 7 OR SEARCH-DONE
043200     END-IF
043300
043400     ADD 1 TO CLN-IDX.
043500*
043600 0520-TRY-ONE-FIXED-PHRASE.
043700     MOVE ID-FIXED-PHRASE(PHR-IDX) TO WK-PHRASE-TEXT
043800     PERFORM 0750-CALC-PHRASE-LEN
043900     MOVE 1 TO WK-SEARCH-FROM
044000     PERFORM 0700-SCAN-WORD-BOUNDARY
044100     IF PHRASE-FOUND
044200         MOVE 'Y' TO PROTO-ID-SW
044300         MOVE 'Y' TO WK-DONE-SW
044400     ELSE
044500         ADD 1 TO PHR-IDX
044600     END-IF.
044700*
044800 0530-TRY-ONE-PREFIX.
044900     MOVE 1 TO OBJ-IDX
045000     PERFORM 0540-TRY-ONE-OBJECT
045100         UNTIL OBJ-IDX > 9 OR SEARCH-DONE
045200     IF NOT SEARCH-DONE
045300         ADD 1 TO PFX-IDX
045400     END-IF.
045500*
045600 0540-TRY-ONE-OBJECT.
045700     MOVE ZERO TO WK-PFX-LEN
045800     INSPECT ID-PREFIX(PFX-IDX) TALLYING WK-PFX-LEN
045900         FOR TRAILING SPACES
046000     COMPUTE WK-PFX-LEN = 24 - WK-PFX-LEN
046100
046200     MOVE ZERO TO WK-OBJ-LEN
046300     INSPECT ID-OBJECT(OBJ-IDX) TALLYING WK-OBJ-LEN
046400         FOR TRAILING SPACES
046500     COMPUTE WK-OBJ-LEN = 20 - WK-OBJ-LEN
046600
046700     STRING ID-PREFIX(PFX-IDX)(1:WK-PFX-LEN) ' '
046800            ID-OBJECT(OBJ-IDX)(1:WK-OBJ-LEN)
046900         DELIMITED BY SIZE INTO WK-PHRASE-TEXT
047000     COMPUTE WK-PHRASE-LEN = WK-PFX-LEN + 1 + WK-OBJ-LEN
047100
047200     MOVE 1 TO WK-SEARCH-FROM
047300     PERFORM 0700-SCAN-WORD-BOUNDARY
047400     IF PHRASE-FOUND
047500         MOVE 'Y' TO PROTO-ID-SW
047600         MOVE 'Y' TO WK-DONE-SW
047700     ELSE
047800         ADD 1 TO OBJ-IDX
047900     END-IF.
048000*
048100 0600-SCAN-RUDE-WORDS.
048200* R4c: prima tutte le occorrenze del pattern 1, poi del
048300* pattern 2, e cosi' via - non l'ordine delle righe.
048400     MOVE 1 TO RUDE-IDX
048500     PERFORM 0610-SCAN-ONE-PATTERN
048600         UNTIL RUDE-IDX > 30.
048700*
048800 0610-SCAN-ONE-PATTERN.
048900     MOVE RUDE-WORD(RUDE-IDX) TO WK-PHRASE-TEXT
049000     PERFORM 0750-CALC-PHRASE-LEN
049100
049200     MOVE 1 TO CLN-IDX
049300     PERFORM 0620-SCAN-PATTERN-IN-LINE
049400         UNTIL CLN-IDX > CLN-TOTAL
049500
049600     ADD 1 TO RUDE-IDX.
049700*
049800 0620-SCAN-PATTERN-IN-LINE.
049900     PERFORM 0150-NORMALIZE-LINE THRU 0150-NORMALIZE-LINE-EXIT
050000     MOVE 1 TO WK-SEARCH-FROM
050100
050200     PERFORM 0700-SCAN-WORD-BOUNDARY
050300     PERFORM 0630-COLLECT-OCCURRENCE
050400         UNTIL NOT PHRASE-FOUND
050500
050600     ADD 1 TO CLN-IDX.
050700*
050800 0630-COLLECT-OCCURRENCE.
050900     IF WL-RW-TOTAL < 500
051000         ADD 1 TO WL-RW-TOTAL
051100         MOVE WK-PHRASE-TEXT(1:WK-PHRASE-LEN)
051200                             TO WL-RW-WORD(WL-RW-TOTAL)
051300     END-IF
051400
051500     COMPUTE WK-SEARCH-FROM = WK-FOUND-POS + WK-PHRASE-LEN
051600     PERFORM 0700-SCAN-WORD-BOUNDARY.
051700*
051800 0700-SCAN-WORD-BOUNDARY.
051900* Ricerca di WK-PHRASE-TEXT in WK-SCAN-TEXT a partire dalla
052000* posizione WK-SEARCH-FROM, con controllo di confine di parola
052100* (CC-1020): il carattere prima e dopo la frase trovata non deve
052200* essere una lettera a-z, altrimenti "ci" in "precio" non e'
052300* una corrispondenza valida.
052400     MOVE 'N' TO WK-FOUND-SW
052500     IF WK-PHRASE-LEN > ZERO AND WK-SCAN-LEN NOT < WK-PHRASE-LEN
052600         COMPUTE WK-LAST-START = WK-SCAN-LEN - WK-PHRASE-LEN + 1
052700         IF WK-SEARCH-FROM NOT > WK-LAST-START
052800             MOVE WK-SEARCH-FROM TO WK-SCAN-POS
052900             PERFORM 0710-TRY-ONE-POSITION
053000                 UNTIL WK-SCAN-POS > WK-LAST-START
053100                     OR PHRASE-FOUND
053200         END-IF
053300     END-IF.
053400*
053500 0710-TRY-ONE-POSITION.
053600     IF WK-SCAN-TEXT(WK-SCAN-POS:WK-PHRASE-LEN) =
053700                       WK-PHRASE-TEXT(1:WK-PHRASE-LEN)
053800         PERFORM 0720-CHECK-BOUNDARY
053900     END-IF
054000     IF NOT PHRASE-FOUND
054100         ADD 1 TO WK-SCAN-POS
054200     END-IF.
054300*
054400 0720-CHECK-BOUNDARY.
054500     IF WK-SCAN-POS = 1
054600         OR WK-SCAN-TEXT(WK-SCAN-POS - 1:1) NOT LETTER-VALID
054700         IF (WK-SCAN-POS + WK-PHRASE-LEN - 1) = WK-SCAN-LEN
054800             OR WK-SCAN-TEXT(WK-SCAN-POS + WK-PHRASE-LEN:1)
054900                                             NOT LETTER-VALID
055000             MOVE 'Y' TO WK-FOUND-SW
055100             MOVE WK-SCAN-POS TO WK-FOUND-POS
055200         END-IF
055300     END-IF.
055400*
055500 0750-CALC-PHRASE-LEN.
055600* la tabella delle frasi non contiene mai spazi doppi, quindi il
055700* conteggio degli spazi finali individua esattamente la frase.
055800     MOVE ZERO TO WK-TRAIL-FOR-PHRASE
055900     INSPECT WK-PHRASE-TEXT
056000         TALLYING WK-TRAIL-FOR-PHRASE FOR TRAILING SPACES
056100     COMPUTE WK-PHRASE-LEN = 60 - WK-TRAIL-FOR-PHRASE.
056200*
056300 0950-RAISE-CALL-ERROR.
056400     MOVE 30 TO MR-RESULT
056500     MOVE 'CALL for program X71N001 raised an exception'
056600                                  TO MR-DESCRIPTION
056700     MOVE 'X71P001 0150-NORMALIZE-LINE' TO MR-POSITION.
