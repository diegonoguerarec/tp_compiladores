000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     X71TS01.
000300 AUTHOR.         M. LOTTI.
000400 INSTALLATION.   REPARTO QUALITA - CENTRO CONTATTI.
000500 DATE-WRITTEN.   1983-03-03.
000600 DATE-COMPILED.
000700 SECURITY.       USO INTERNO REPARTO QUALITA.
000800*----------------------------------------------------------------
000900* X71TS01
001000* **++ suite di test per la routine di normalizzazione testo
001100* **++ X71N001: legge i casi di prova dal file TCIN, richiama la
001200* **++ routine con ciascun caso e confronta l'esito ottenuto con
001300* **++ quanto previsto dal caso di prova.
001400*----------------------------------------------------------------
001500* REGISTRO DELLE MODIFICHE
001600*----------------------------------------------------------------
001700* 1983-03-03 RFA  TICKET CC-0124 - prima versione, verifica solo
001800*                 il testo normalizzato in modalita' STRIP.
001900* 1999-03-10 RFA  TICKET CC-0127 - aggiunta verifica del numero
002000*                 di token in modalita' TOKEN (R2a).
002100* 2002-06-12 MLT  TICKET CC-0289 - casi di prova per la tabella
002200*                 accenti estesa (ni, enne tilde, u con dieresi).
002300* 2009-10-06 GBS  TICKET CC-0846 - adeguato il confronto dopo
002400*                 l'innalzamento del limite token per riga.
002500* 2023-08-02 MLT  TICKET CC-1324 - CALL in errore non termina
002600*                 piu' con GOBACK immediata dentro la ON
002700*                 EXCEPTION: esce con GO TO verso l'EXIT del
002800*                 range 0400-EXECUTE-TEST-CASE THRU 0400-
002900*                 EXECUTE-TEST-CASE-EXIT, che a sua volta
003000*                 interrompe il ciclo principale via RETURN-CODE.
003100*----------------------------------------------------------------
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER.    IBM-370.
003500 OBJECT-COMPUTER.    IBM-370.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT TCIN                     ASSIGN TO TCIN
004100                                      ORGANIZATION IS LINE SEQUENTIAL
004200                                      FILE STATUS IS TCIN-FS.
004300*
004400 DATA DIVISION.
004500 FILE SECTION.
004600 FD  TCIN.
004700 01  TCIN-REC.
004800     03  TCIN-DESCRIPTION            PIC X(50).
004900     03  TCIN-MODE                   PIC X(01).
005000         88  TCIN-MODE-STRIP             VALUE 'S'.
005100         88  TCIN-MODE-TOKEN             VALUE 'T'.
005200     03  TCIN-INPUT-TEXT              PIC X(80).
005300     03  TCIN-EXPECTED-CHECK          PIC X(01).
005400         88  TCIN-EXPECTED-EQUAL          VALUE '='.
005500         88  TCIN-EXPECTED-NOT-EQUAL      VALUE '!'.
005600     03  TCIN-EXPECTED-OUTPUT         PIC X(80).
005700     03  TCIN-EXPECTED-TOK-TOTAL      PIC 9(03).
005800     03  FILLER                       PIC X(84).
005900*
006000 WORKING-STORAGE SECTION.
006100 01  WK-LITERALS.
006200     03  CC-NORMALIZER               PIC X(08) VALUE 'X71N001'.
006300     03  FILLER                      PIC X(08).
006400*
006500 01  WK-LITERALS-VIEW REDEFINES WK-LITERALS.
006600     03  CC-NORMALIZER-X             PIC X(16).
006700*
006800 01  LS-FILE-STATUSES.
006900     03  TCIN-FS                     PIC X(02) VALUE '00'.
007000         88  TCIN-OK                     VALUE '00'.
007100         88  TCIN-EOF                    VALUE '10'.
007200*
007300 01  LS-FILE-STATUSES-VIEW REDEFINES LS-FILE-STATUSES.
007400     03  TCIN-FS-X                   PIC X(02).
007500*
007600 01  LS-TEST-CASE-SWITCH             PIC X(01) VALUE SPACE.
007700     88  TEST-CASE-PASSED                VALUE 'P'.
007800     88  TEST-CASE-FAILED                VALUE 'F'.
007900*
008000 01  LS-COUNTERS.
008100     03  TEST-CASE-CTR               PIC 9(05) COMP VALUE ZERO.
008200     03  TEST-CASE-PASSED-CTR        PIC 9(05) COMP VALUE ZERO.
008300     03  TEST-CASE-FAILED-CTR        PIC 9(05) COMP VALUE ZERO.
008400*
008500 01  LS-COUNTERS-VIEW REDEFINES LS-COUNTERS.
008600     03  TEST-CASE-CTR-X             PIC X(02).
008700     03  FILLER                      PIC X(04).
008800*
008900 01  LS-COMPARE-AREA.
009000     03  WK-ACTUAL-OUTPUT            PIC X(80) VALUE SPACE.
009100     03  WK-TRAIL-SPACES             PIC 9(03) COMP VALUE ZERO.
009200     03  WK-CHECK-PASSED-SW          PIC X(01) VALUE 'N'.
009300         88  CHECK-RESULT-PASSED         VALUE 'Y'.
009400*
009500 COPY X71NSW.
009600 COPY X71NRM.
009700*
009800 PROCEDURE DIVISION.
009900*
010000 0100-MAIN-PARA.
010100     DISPLAY ' ************** X71TS01 START **************'
010200
010300     PERFORM 0200-OPEN-TEST-CASES
010400     PERFORM 0300-READ-TEST-CASE
010500
010600     PERFORM 0400-EXECUTE-TEST-CASE THRU 0400-EXECUTE-TEST-CASE-EXIT
010700         UNTIL TCIN-EOF OR RETURN-CODE NOT = ZERO
010800
010900     PERFORM 0800-CLOSE-TEST-CASES
011000     PERFORM 0900-SHOW-STATISTICS
011100
011200     DISPLAY ' *************** X71TS01 END ***************'
011300
011400     IF TEST-CASE-FAILED-CTR NOT EQUAL ZERO
011500         MOVE 12 TO RETURN-CODE
011600     END-IF
011700
011800     GOBACK.
011900*
012000 0200-OPEN-TEST-CASES.
012100     OPEN INPUT TCIN
012200     IF NOT TCIN-OK
012300         DISPLAY 'TCIN OPEN ERROR - FS: ' TCIN-FS
012400         MOVE 8 TO RETURN-CODE
012500         GOBACK
012600     END-IF.
012700*
012800 0300-READ-TEST-CASE.
012900     READ TCIN
013000         AT END
013100             SET TCIN-EOF TO TRUE
013200     END-READ.
013300*
013400 0400-EXECUTE-TEST-CASE.
013500     ADD 1 TO TEST-CASE-CTR
013600
013700     PERFORM 0410-SET-TEST-CASE-INPUT
013800
013900     CALL CC-NORMALIZER USING NORM-MODE-AREA
014000                               NORM-IN-AREA
014100                               NORM-OUT-AREA
014200         ON EXCEPTION
014300             PERFORM 0420-RAISE-CALL-ERROR
014400     END-CALL
014500
014600* 2023-08-02: in caso di CALL in errore si esce dal range via
014700* GO TO, senza proseguire con un confronto su un esito inatteso.
014800     IF RETURN-CODE NOT = ZERO
014900         GO TO 0400-EXECUTE-TEST-CASE-EXIT
015000     END-IF
015100
015200     PERFORM 0500-CHECK-TEST-CASE
015300
015400     PERFORM 0300-READ-TEST-CASE.
015500*
015600 0400-EXECUTE-TEST-CASE-EXIT.
015700     EXIT.
015800*
015900 0420-RAISE-CALL-ERROR.
016000     DISPLAY 'CALL EXCEPTION WHEN CALLING ' CC-NORMALIZER
016100     MOVE 8 TO RETURN-CODE.
016200*
016300 0410-SET-TEST-CASE-INPUT.
016400     IF TCIN-MODE-TOKEN
016500         SET NORM-MODE-TOKEN TO TRUE
016600     ELSE
016700         SET NORM-MODE-STRIP TO TRUE
016800     END-IF
016900
017000     MOVE SPACE TO NORM-IN-TEXT
017100     MOVE TCIN-INPUT-TEXT TO NORM-IN-TEXT.
017200*
017300 0500-CHECK-TEST-CASE.
017400     SET TEST-CASE-FAILED TO TRUE
017500     MOVE 'N' TO WK-CHECK-PASSED-SW
017600
017700     MOVE NORM-OUT-TEXT(1:80) TO WK-ACTUAL-OUTPUT
017800
017900     EVALUATE TRUE
018000         WHEN TCIN-EXPECTED-EQUAL
018100             IF WK-ACTUAL-OUTPUT = TCIN-EXPECTED-OUTPUT
018200                 SET CHECK-RESULT-PASSED TO TRUE
018300             END-IF
018400         WHEN TCIN-EXPECTED-NOT-EQUAL
018500             IF WK-ACTUAL-OUTPUT NOT = TCIN-EXPECTED-OUTPUT
018600                 SET CHECK-RESULT-PASSED TO TRUE
018700             END-IF
018800     END-EVALUATE
018900
019000     IF TCIN-MODE-TOKEN
019100         IF NORM-TOK-TOTAL NOT = TCIN-EXPECTED-TOK-TOTAL
019200             MOVE 'N' TO WK-CHECK-PASSED-SW
019300         END-IF
019400     END-IF
019500
019600     IF CHECK-RESULT-PASSED
019700         SET TEST-CASE-PASSED TO TRUE
019800     END-IF
019900
020000     PERFORM 0600-SHOW-TEST-CASE-RESULT.
020100*
020200 0600-SHOW-TEST-CASE-RESULT.
020300     IF TEST-CASE-PASSED
020400         ADD 1 TO TEST-CASE-PASSED-CTR
020500         DISPLAY '---> TEST CASE ' TEST-CASE-CTR ' -PASSED-'
020600     ELSE
020700         ADD 1 TO TEST-CASE-FAILED-CTR
020800         DISPLAY ' '
020900         DISPLAY '!!-> TEST CASE ' TEST-CASE-CTR ' -FAILED- <-!!'
021000         DISPLAY TCIN-DESCRIPTION
021100         DISPLAY 'EXPECTED: ' TCIN-EXPECTED-OUTPUT
021200         DISPLAY 'ACTUAL:   ' WK-ACTUAL-OUTPUT
021300         IF TCIN-MODE-TOKEN
021400             DISPLAY 'EXPECTED TOKENS: ' TCIN-EXPECTED-TOK-TOTAL
021500             DISPLAY 'ACTUAL TOKENS:   ' NORM-TOK-TOTAL
021600         END-IF
021700         DISPLAY ' '
021800     END-IF.
021900*
022000 0800-CLOSE-TEST-CASES.
022100     CLOSE TCIN
022200     IF NOT TCIN-OK
022300         DISPLAY 'TCIN CLOSE ERROR - FS: ' TCIN-FS
022400     END-IF.
022500*
022600 0900-SHOW-STATISTICS.
022700     DISPLAY ' '
022800     DISPLAY '************* TEST SUITE RECAP *************'
022900     DISPLAY '* TEST CASES: ' TEST-CASE-CTR
023000     DISPLAY '* PASSED:     ' TEST-CASE-PASSED-CTR
023100     DISPLAY '* FAILED:     ' TEST-CASE-FAILED-CTR
023200     DISPLAY '********************************************'
023300     DISPLAY ' '.
