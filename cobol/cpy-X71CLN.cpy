000100*----------------------------------------------------------------
000200* X71CLN
000300* **++ Area tabella righe di trascrizione depurata (una voce
000400* **++ per ogni intervento dell'operatore), passata da X71R001
000500* **++ ai programmi di analisi X71A001/X71P001/X71U001.
000600*----------------------------------------------------------------
000700* 1999-03-11 RFA  TICKET CC-0126 - creazione area.
000800*----------------------------------------------------------------
000900 01  CLEAN-LINES-AREA.
001000     03  CLN-TOTAL                   PIC 9(9) COMP VALUE ZERO.
001100     03  CLN-TB.
001200         05  CLN-EL OCCURS 0 TO 2000 TIMES
001300                   DEPENDING ON CLN-TOTAL
001400                   INDEXED BY CLN-IDX.
001500             07  CLN-LINE             PIC X(500).
001600     03  FILLER                      PIC X(10).
