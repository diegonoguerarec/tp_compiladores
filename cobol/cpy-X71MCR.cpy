000100*----------------------------------------------------------------
000200* X71MCR
000300* **++ Area comune di ritorno risultato/errore (convenzione MR
000400* **++ di reparto, usata da tutte le routine CALLed della catena).
000500*----------------------------------------------------------------
000600* 1999-02-18 RFA  TICKET CC-0118 - creazione area.
000700*----------------------------------------------------------------
000800 01  MR.
000900     03  MR-RESULT                  PIC 9(2) COMP VALUE ZERO.
001000         88  MR-RESULT-OK                VALUE ZERO.
001100     03  MR-DESCRIPTION              PIC X(60) VALUE SPACE.
001200     03  MR-POSITION                 PIC X(50) VALUE SPACE.
001300     03  FILLER                      PIC X(08).
