000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     X71S001.
000300 AUTHOR.         P. NUTI.
000400 INSTALLATION.   REPARTO QUALITA - CENTRO CONTATTI.
000500 DATE-WRITTEN.   1987-03-09.
000600 DATE-COMPILED.
000700 SECURITY.       USO INTERNO REPARTO QUALITA.
000800*----------------------------------------------------------------
000900* X71S001
001000* **++ routine per il calcolo dei suggerimenti ortografici di una
001100* **++ parola indefinita: distanza di Levenshtein su tutte le
001200* **++ voci del lessico (R6a) e distanza di Hamming quando le
001300* **++ lunghezze coincidono (R6b); le prime 5 candidate ordinate
001400* **++ per (LEV,HAM) vengono restituite (R6c).
001500*----------------------------------------------------------------
001600* REGISTRO DELLE MODIFICHE
001700*----------------------------------------------------------------
001800* 1987-03-09 RFA  TICKET CC-0125 - prima versione (solo
001900*                 Levenshtein, matrice di programmazione
002000*                 dinamica).
002100* 1999-06-21 RFA  TICKET CC-0148 - aggiunta distanza di Hamming
002200*                 a parita' di lunghezza (R6b).
002300* 2006-05-02 PNT  TICKET CC-0690 - inserimento ordinato a 5
002400*                 posizioni con scorrimento, ordine stabile per
002500*                 le parita' complete (R6c).
002600* 2011-01-17 DVC  TICKET CC-0930 - rimossa la ricorsione della
002700*                 prima stesura del modulo: una scansione
002800*                 lineare del lessico e' sufficiente e piu'
002900*                 leggibile.
003000* 2023-07-11 PNT  TICKET CC-1321 - parola tutta spazi: si esce
003100*                 subito senza scandire il lessico; 0150-CALC-
003200*                 WORD-LEN esce con GO TO verso il proprio EXIT
003300*                 ed e' ora un range PERFORM...THRU.
003400*----------------------------------------------------------------
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.    IBM-370.
003800 OBJECT-COMPUTER.    IBM-370.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300**
004400 DATA DIVISION.
004500 FILE SECTION.
004600**
004700 WORKING-STORAGE SECTION.
004800 01  WK-LITERALS.
004900     03  WK-HAM-INFINITE-RANK        PIC 9(2) COMP VALUE 99.
005000     03  FILLER                      PIC X(08).
005100*
005200 01  DP-MATRIX.
005300     03  DP-ROW OCCURS 31 TIMES INDEXED BY DP-I.
005400         05  DP-CELL  PIC 9(2) COMP OCCURS 31 TIMES
005500                                     INDEXED BY DP-J.
005600*
005700 LOCAL-STORAGE SECTION.
005800 01  LS-UTILS.
005900     03  LEX-SCAN-IDX                PIC 9(9) COMP VALUE ZERO.
006000     03  WK-WORD-LEN                 PIC 9(2) COMP VALUE ZERO.
006100     03  WK-CAND-LEN                 PIC 9(2) COMP VALUE ZERO.
006200     03  WK-LEV-RESULT               PIC 9(2) COMP VALUE ZERO.
006300     03  WK-HAM-RESULT               PIC 9(2) COMP VALUE ZERO.
006400     03  WK-CAND-HAM-RANK            PIC 9(2) COMP VALUE ZERO.
006500     03  WK-HAM-INF-SW               PIC X(01) VALUE 'N'.
006600         88  HAM-INFINITE                VALUE 'Y'.
006700     03  WK-HAM-POS                  PIC 9(2) COMP VALUE ZERO.
006800*
006900 01  LS-INSERT-AREA.
007000     03  WK-INSERT-POS               PIC 9(2) COMP VALUE ZERO.
007100     03  WK-EFF-TOTAL                PIC 9(2) COMP VALUE ZERO.
007200     03  WK-SHIFT-TOP                PIC 9(2) COMP VALUE ZERO.
007300     03  WK-SHIFT-IDX                PIC 9(2) COMP VALUE ZERO.
007400     03  WK-EXIST-HAM-RANK           PIC 9(2) COMP VALUE ZERO.
007500     03  WK-POS-FOUND-SW             PIC X(01) VALUE 'N'.
007600         88  POS-FOUND                   VALUE 'Y'.
007700*
007800 01  LS-INSERT-VIEW REDEFINES LS-INSERT-AREA.
007900     03  LS-INSERT-POS-X             PIC X(02).
008000     03  FILLER                      PIC X(09).
008100*
008200 01  LS-COST-AREA.
008300     03  WK-SUBST-COST               PIC 9(1) COMP VALUE ZERO.
008400     03  WK-DEL-COST                 PIC 9(2) COMP VALUE ZERO.
008500     03  WK-INS-COST                 PIC 9(2) COMP VALUE ZERO.
008600     03  WK-SUB-COST                 PIC 9(2) COMP VALUE ZERO.
008700     03  WK-MIN-RESULT               PIC 9(2) COMP VALUE ZERO.
008800*
008900 01  LS-COST-VIEW REDEFINES LS-COST-AREA.
009000     03  LS-COST-FIRST-BYTE          PIC X(01).
009100     03  FILLER                      PIC X(08).
009200*
009300 01  LS-WORD-AREA.
009400     03  WK-WORD                     PIC X(30).
009500     03  WK-CAND-TEXT                PIC X(30).
009600*
009700 01  LS-WORD-VIEW REDEFINES LS-WORD-AREA.
009800     03  LS-WORD-FIRST-CHAR          PIC X(01).
009900     03  FILLER                      PIC X(59).
010000*
010100**
010200 LINKAGE SECTION.
010300 COPY X71SUG.
010400 COPY X71MLEX.
010500 COPY X71MCR.
010600*
010700 PROCEDURE DIVISION USING SUG-IN-AREA
010800                          SUG-OUT-AREA
010900                          LEXICON-AREA
011000                          MR.
011100*
011200 0100-MAIN-PARA.
011300     MOVE ZERO TO MR-RESULT
011400     MOVE ZERO TO SUG-OUT-TOTAL
011500
011600     MOVE SPACE TO WK-WORD
011700     MOVE SUG-IN-WORD TO WK-WORD
011800     MOVE ZERO TO WK-WORD-LEN
011900     PERFORM 0150-CALC-WORD-LEN THRU 0150-CALC-WORD-LEN-EXIT
012000
012100* una parola indefinita tutta spazi non ha candidate sensate -
012200* si chiude subito senza scandire il lessico.
012300     IF WK-WORD-LEN = ZERO
012400         GOBACK
012500     END-IF
012600
012700     MOVE 1 TO LEX-SCAN-IDX
012800     PERFORM 0200-EVALUATE-ONE-CANDIDATE
012900         UNTIL LEX-SCAN-IDX > LEX-TOTAL
013000
013100     GOBACK.
013200*
013300 0150-CALC-WORD-LEN.
013400* la parola ricevuta e' sempre senza accenti (gia' passata da
013500* X71N001 in X71U001) quindi il conteggio degli spazi finali
013600* individua esattamente la sua lunghezza.
013700     INSPECT WK-WORD TALLYING WK-WORD-LEN FOR TRAILING SPACES
013800     COMPUTE WK-WORD-LEN = 30 - WK-WORD-LEN
013900
014000* parola tutta spazi: si esce subito via GO TO, il chiamante
014100* decide se proseguire.
014200     IF WK-WORD-LEN = ZERO
014300         GO TO 0150-CALC-WORD-LEN-EXIT
014400     END-IF.
014500*
014600 0150-CALC-WORD-LEN-EXIT.
014700     EXIT.
014800*
014900 0200-EVALUATE-ONE-CANDIDATE.
015000     MOVE LEX-WORD(LEX-SCAN-IDX) TO WK-CAND-TEXT
015100     MOVE ZERO TO WK-CAND-LEN
015200     INSPECT WK-CAND-TEXT TALLYING WK-CAND-LEN FOR TRAILING SPACES
015300     COMPUTE WK-CAND-LEN = 30 - WK-CAND-LEN
015400
015500     PERFORM 0400-COMPUTE-LEVENSHTEIN
015600     PERFORM 0500-COMPUTE-HAMMING
015700
015800     IF HAM-INFINITE
015900         MOVE WK-HAM-INFINITE-RANK TO WK-CAND-HAM-RANK
016000     ELSE
016100         MOVE WK-HAM-RESULT TO WK-CAND-HAM-RANK
016200     END-IF
016300
016400     PERFORM 0600-INSERT-CANDIDATE-IF-BETTER
016500
016600     ADD 1 TO LEX-SCAN-IDX.
016700*
016800 0400-COMPUTE-LEVENSHTEIN.
016900* R6a: matrice di programmazione dinamica classica; riga e
017000* colonna zero sono rappresentate dall'indice 1 della tabella.
017100     MOVE 0 TO DP-J
017200     PERFORM 0410-INIT-ROW-ZERO UNTIL DP-J > WK-CAND-LEN
017300
017400     MOVE 0 TO DP-I
017500     PERFORM 0420-INIT-COL-ZERO UNTIL DP-I > WK-WORD-LEN
017600
017700     MOVE 1 TO DP-I
017800     PERFORM 0430-FILL-ONE-ROW UNTIL DP-I > WK-WORD-LEN
017900
018000     COMPUTE WK-LEV-RESULT =
018100             DP-CELL(WK-WORD-LEN + 1, WK-CAND-LEN + 1).
018200*
018300 0410-INIT-ROW-ZERO.
018400     MOVE DP-J TO DP-CELL(1, DP-J + 1)
018500     ADD 1 TO DP-J.
018600*
018700 0420-INIT-COL-ZERO.
018800     MOVE DP-I TO DP-CELL(DP-I + 1, 1)
018900     ADD 1 TO DP-I.
019000*
019100 0430-FILL-ONE-ROW.
019200     MOVE 1 TO DP-J
019300     PERFORM 0440-FILL-ONE-CELL UNTIL DP-J > WK-CAND-LEN
019400     ADD 1 TO DP-I.
019500*
019600 0440-FILL-ONE-CELL.
019700     IF WK-WORD(DP-I:1) = WK-CAND-TEXT(DP-J:1)
019800         MOVE ZERO TO WK-SUBST-COST
019900     ELSE
020000         MOVE 1 TO WK-SUBST-COST
020100     END-IF
020200
020300     COMPUTE WK-DEL-COST = DP-CELL(DP-I, DP-J + 1) + 1
020400     COMPUTE WK-INS-COST = DP-CELL(DP-I + 1, DP-J) + 1
020500     COMPUTE WK-SUB-COST = DP-CELL(DP-I, DP-J) + WK-SUBST-COST
020600
020700     PERFORM 0450-CALC-MIN-OF-3
020800
020900     MOVE WK-MIN-RESULT TO DP-CELL(DP-I + 1, DP-J + 1)
021000     ADD 1 TO DP-J.
021100*
021200 0450-CALC-MIN-OF-3.
021300     MOVE WK-DEL-COST TO WK-MIN-RESULT
021400     IF WK-INS-COST < WK-MIN-RESULT
021500         MOVE WK-INS-COST TO WK-MIN-RESULT
021600     END-IF
021700     IF WK-SUB-COST < WK-MIN-RESULT
021800         MOVE WK-SUB-COST TO WK-MIN-RESULT
021900     END-IF.
022000*
022100 0500-COMPUTE-HAMMING.
022200* R6b: definita solo a parita' di lunghezza.
022300     IF WK-WORD-LEN NOT = WK-CAND-LEN
022400         MOVE 'Y' TO WK-HAM-INF-SW
022500         MOVE ZERO TO WK-HAM-RESULT
022600     ELSE
022700         MOVE 'N' TO WK-HAM-INF-SW
022800         MOVE ZERO TO WK-HAM-RESULT
022900         MOVE 1 TO WK-HAM-POS
023000         PERFORM 0510-COMPARE-ONE-POS
023100             UNTIL WK-HAM-POS > WK-WORD-LEN
023200     END-IF.
023300*
023400 0510-COMPARE-ONE-POS.
023500     IF WK-WORD(WK-HAM-POS:1) NOT = WK-CAND-TEXT(WK-HAM-POS:1)
023600         ADD 1 TO WK-HAM-RESULT
023700     END-IF
023800     ADD 1 TO WK-HAM-POS.
023900*
024000 0600-INSERT-CANDIDATE-IF-BETTER.
024100* R6c: al massimo 5 candidate, ordine stabile per le parita'
024200* complete - si scarta la voce solo se non migliora la peggiore
024300* delle 5 gia' trovate.
024400     IF SUG-OUT-TOTAL < 5
024500         MOVE SUG-OUT-TOTAL TO WK-EFF-TOTAL
024600         PERFORM 0610-FIND-INSERT-POS
024700         PERFORM 0620-SHIFT-AND-INSERT
024800         ADD 1 TO SUG-OUT-TOTAL
024900     ELSE
025000         IF SUG-OUT-HAM-FLAG(5) = 'Y'
025100             MOVE WK-HAM-INFINITE-RANK TO WK-EXIST-HAM-RANK
025200         ELSE
025300             MOVE SUG-OUT-HAM(5) TO WK-EXIST-HAM-RANK
025400         END-IF
025500
025600         IF WK-LEV-RESULT < SUG-OUT-LEV(5)
025700             OR (WK-LEV-RESULT = SUG-OUT-LEV(5)
025800                 AND WK-CAND-HAM-RANK < WK-EXIST-HAM-RANK)
025900             MOVE 5 TO WK-EFF-TOTAL
026000             PERFORM 0610-FIND-INSERT-POS
026100             PERFORM 0620-SHIFT-AND-INSERT
026200         END-IF
026300     END-IF.
026400*
026500 0610-FIND-INSERT-POS.
026600     MOVE 1 TO WK-INSERT-POS
026700     MOVE 'N' TO WK-POS-FOUND-SW
026800     PERFORM 0615-CHECK-ONE-SLOT
026900         UNTIL WK-INSERT-POS > WK-EFF-TOTAL OR POS-FOUND.
027000*
027100 0615-CHECK-ONE-SLOT.
027200     IF SUG-OUT-HAM-FLAG(WK-INSERT-POS) = 'Y'
027300         MOVE WK-HAM-INFINITE-RANK TO WK-EXIST-HAM-RANK
027400     ELSE
027500         MOVE SUG-OUT-HAM(WK-INSERT-POS) TO WK-EXIST-HAM-RANK
027600     END-IF
027700
027800     IF SUG-OUT-LEV(WK-INSERT-POS) > WK-LEV-RESULT
027900         OR (SUG-OUT-LEV(WK-INSERT-POS) = WK-LEV-RESULT
028000             AND WK-EXIST-HAM-RANK > WK-CAND-HAM-RANK)
028100         MOVE 'Y' TO WK-POS-FOUND-SW
028200     ELSE
028300         ADD 1 TO WK-INSERT-POS
028400     END-IF.
028500*
028600 0620-SHIFT-AND-INSERT.
028700     IF WK-EFF-TOTAL < 5
028800         MOVE WK-EFF-TOTAL TO WK-SHIFT-TOP
028900     ELSE
029000         MOVE 4 TO WK-SHIFT-TOP
029100     END-IF
029200
029300     MOVE WK-SHIFT-TOP TO WK-SHIFT-IDX
029400     PERFORM 0630-SHIFT-ONE-SLOT
029500         UNTIL WK-SHIFT-IDX < WK-INSERT-POS
029600
029700     MOVE WK-CAND-TEXT(1:WK-CAND-LEN)
029800                        TO SUG-OUT-CAND(WK-INSERT-POS)
029900     MOVE WK-LEV-RESULT TO SUG-OUT-LEV(WK-INSERT-POS)
030000     MOVE WK-HAM-RESULT TO SUG-OUT-HAM(WK-INSERT-POS)
030100     MOVE WK-HAM-INF-SW TO SUG-OUT-HAM-FLAG(WK-INSERT-POS).
030200*
030300 0630-SHIFT-ONE-SLOT.
030400     MOVE SUG-OUT-CAND(WK-SHIFT-IDX)
030500                  TO SUG-OUT-CAND(WK-SHIFT-IDX + 1)
030600     MOVE SUG-OUT-LEV(WK-SHIFT-IDX)
030700                  TO SUG-OUT-LEV(WK-SHIFT-IDX + 1)
030800     MOVE SUG-OUT-HAM(WK-SHIFT-IDX)
030900                  TO SUG-OUT-HAM(WK-SHIFT-IDX + 1)
031000     MOVE SUG-OUT-HAM-FLAG(WK-SHIFT-IDX)
031100                  TO SUG-OUT-HAM-FLAG(WK-SHIFT-IDX + 1)
031200     SUBTRACT 1 FROM WK-SHIFT-IDX.
