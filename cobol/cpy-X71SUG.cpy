000100*----------------------------------------------------------------
000200* X71SUG
000300* **++ Area di LINKAGE per il motore di suggerimenti X71S001:
000400* **++ SUG-IN la parola indefinita e il lessico, SUG-OUT le
000500* **++ prime 5 candidate ordinate per distanza.
000600*----------------------------------------------------------------
000700* 1999-03-09 RFA  TICKET CC-0125 - creazione area.
000800* 2006-05-02 PNT  TICKET CC-0690 - SUG-HAM-INFINITE per lunghezze
000900*                 diverse (R6b).
001000*----------------------------------------------------------------
001100 01  SUG-IN-AREA.
001200     03  SUG-IN-WORD                 PIC X(30).
001300     03  FILLER                      PIC X(10).
001400 01  SUG-OUT-AREA.
001500     03  SUG-OUT-TOTAL               PIC 9(1) COMP VALUE ZERO.
001600     03  SUG-OUT-TB.
001700         05  SUG-OUT-EL OCCURS 5 TIMES INDEXED BY SUG-OUT-IDX.
001800             07  SUG-OUT-CAND        PIC X(30).
001900             07  SUG-OUT-LEV         PIC 9(2) COMP.
002000             07  SUG-OUT-HAM         PIC 9(2) COMP.
002100             07  SUG-OUT-HAM-FLAG    PIC X(01).
002200                 88  SUG-OUT-HAM-INFINITE  VALUE 'Y'.
002300                 88  SUG-OUT-HAM-FINITE    VALUE 'N'.
002400     03  FILLER                      PIC X(06).
